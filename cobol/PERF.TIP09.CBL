000100*****************************************************************
000200*
000300* PROGRAM    : PERF-HIST-REPORT
000400* FILE       : PERF.TIP09
000500* PURPOSE    : MATCH EACH DAILY STRATEGY RECORD AGAINST THE ACTUAL
000600*              ACTION FEED ON FUND CODE AND DATE, KEEP THE MOST
000700*              RECENT 30 RECORDS PER FUND, PRINT THE PERFORMANCE
000800*              HISTORY REPORT AND ROLL UP FOLLOWED / NOT-FOLLOWED
000900*              SUBTOTALS AND RUN GRAND TOTALS.
001000*
001100*****************************************************************
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. PERF-HIST-REPORT.
001400  AUTHOR. R. HALVORSEN.
001500  INSTALLATION. FUND SERVICES DATA CENTER.
001600  DATE-WRITTEN. 06/12/1990.
001700  DATE-COMPILED. 06/12/1990.
001800  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************************
002000*    C H A N G E   L O G
002100*****************************************************************
002200* 061290 RH  INITIAL RELEASE - TKT EF-1075 - HISTORY REPORT READS
002300*              DAILY STRATEGY FILE, NO ACTUAL-ACTION MATCH YET
002400* 101590 RH  TKT EF-1082 - ACTUAL ACTION MATCH-MERGE BY CODE+DATE
002500* 031291 JKL TKT EF-1101 - FOLLOWED / NOT-FOLLOWED SUBTOTALS AND
002600*              RUN GRAND TOTAL LINES ADDED
002700* 072293 MPT TKT EF-1178 - HISTORY WINDOW CAPPED AT 30 MOST RECENT
002800*              RECORDS PER FUND PER COMPLIANCE REVIEW RETENTION
002900* 122998 MPT TKT EF-1401 - YEAR 2000 - DATE FIELDS REMAIN 8-BYTE
003000*              YYYYMMDD, NO 2-DIGIT YEAR STORED OR COMPARED
003100* 040402 DSW TKT EF-1430 - ACCURACY SUBTOTAL CONFIRMED AS A FIXED
003200*              ZERO PLACEHOLDER UNTIL PRICE COMPARISON IS BUILT
003300* 091503 DSW TKT EF-1458 - MATCH SWITCH AND GRAND TOTAL COUNTER
003400*              MOVED TO STANDALONE 77-LEVELS PER SHOP STANDARD
003500* 092903 DSW TKT EF-1463 - DROPPED THE DUPLICATE WS-AMT-INT 01-
003600*              LEVEL ITEM - ONLY THE COPY INSIDE WS-PRINT-WORK
003700*              IS NEEDED, COMPILER FLAGGED THE AMBIGUOUS NAME
003800*****************************************************************
003900  ENVIRONMENT DIVISION.
004000  CONFIGURATION SECTION.
004100  SPECIAL-NAMES.
004200      C01 IS TOP-OF-FORM.
004300  INPUT-OUTPUT SECTION.
004400  FILE-CONTROL.
004500      SELECT PERF-STRATEGY-FILE ASSIGN TO STREDS
004600          ORGANIZATION IS LINE SEQUENTIAL
004700          FILE STATUS IS WS-DS-STATUS.
004800      SELECT PERF-ACTION-FILE ASSIGN TO ACTNFEED
004900          ORGANIZATION IS LINE SEQUENTIAL
005000          FILE STATUS IS WS-AA-STATUS.
005100      SELECT PERF-REPORT-FILE ASSIGN TO PERFREPT
005200          ORGANIZATION IS LINE SEQUENTIAL
005300          FILE STATUS IS WS-RPT-STATUS.
005400  DATA DIVISION.
005500  FILE SECTION.
005600  FD  PERF-STRATEGY-FILE
005700      RECORDING MODE IS F.
005800  01  DS-RECORD.
005900      05  DS-ETF-CODE                   PIC X(06).
006000      05  DS-DATE                       PIC X(08).
006100      05  DS-SIGNAL-1.
006200          10  DS-SIG1-NAME              PIC X(12).
006300          10  DS-SIG1-CODE              PIC X(04).
006400          10  DS-SIG1-CONF              PIC S9(01)V9(02).
006500          10  DS-SIG1-DETAILS           PIC X(40).
006600      05  DS-SIGNAL-2.
006700          10  DS-SIG2-NAME              PIC X(12).
006800          10  DS-SIG2-CODE              PIC X(04).
006900          10  DS-SIG2-CONF              PIC S9(01)V9(02).
007000          10  DS-SIG2-DETAILS           PIC X(40).
007100      05  DS-SIGNAL-3.
007200          10  DS-SIG3-NAME              PIC X(12).
007300          10  DS-SIG3-CODE              PIC X(04).
007400          10  DS-SIG3-CONF              PIC S9(01)V9(02).
007500          10  DS-SIG3-DETAILS           PIC X(40).
007600      05  DS-FINAL-ACT                  PIC X(04).
007700      05  DS-CONFIDENCE                 PIC S9(01)V9(02).
007800      05  DS-SUGG-AMT                   PIC S9(07)V9(02).
007900      05  DS-ADVICE                     PIC X(120).
008000      05  DS-ACTUAL-ACT                 PIC X(04).
008100      05  DS-ACTUAL-AMT                 PIC S9(07)V9(02).
008200      05  DS-REMARK                     PIC X(40).
008300      05  FILLER                        PIC X(20).
008400  01  DS-CODE-VIEW REDEFINES DS-RECORD.
008500      05  DS-CODE-NUM                   PIC 9(06).
008600      05  FILLER                        PIC X(394).
008700  01  DS-KEY-VIEW REDEFINES DS-RECORD.
008800      05  DS-KEY-CODE                   PIC X(06).
008900      05  DS-KEY-DATE                   PIC X(08).
009000      05  FILLER                        PIC X(386).
009100  FD  PERF-ACTION-FILE
009200      RECORDING MODE IS F.
009300  01  AA-RECORD.
009400      05  AA-ETF-CODE                   PIC X(06).
009500      05  AA-DATE                       PIC X(08).
009600      05  AA-ACTION                     PIC X(04).
009700      05  AA-AMOUNT                     PIC S9(07)V9(02).
009800      05  AA-REMARK                     PIC X(40).
009900      05  FILLER                        PIC X(04).
010000  01  AA-KEY-VIEW REDEFINES AA-RECORD.
010100      05  AA-KEY-CODE                   PIC X(06).
010200      05  AA-KEY-DATE                   PIC X(08).
010300      05  FILLER                        PIC X(57).
010400  FD  PERF-REPORT-FILE
010500      RECORDING MODE IS F.
010600  01  RPT-LINE                          PIC X(132).
010700  WORKING-STORAGE SECTION.
010800  01  WS-FILE-STATUS-GROUP.
010900      05  WS-DS-STATUS                  PIC X(02) VALUE SPACES.
011000      05  WS-AA-STATUS                  PIC X(02) VALUE SPACES.
011100      05  WS-RPT-STATUS                 PIC X(02) VALUE SPACES.
011200  01  WS-SWITCHES.
011300      05  WS-DS-EOF-SW                  PIC X(01) VALUE 'N'.
011400          88  DS-EOF                        VALUE 'Y'.
011500      05  WS-AA-EOF-SW                  PIC X(01) VALUE 'N'.
011600          88  AA-EOF                        VALUE 'Y'.
011700  77  WS-MATCH-SW                       PIC X(01) VALUE 'N'.
011800      88  ACTION-MATCHED                    VALUE 'Y'.
011900  01  WS-COUNTERS COMP.
012000      05  WS-ETF-CT                     PIC 9(05) VALUE ZERO.
012100      05  WS-HIST-CT                    PIC 9(02) VALUE ZERO.
012200      05  WS-HIST-IDX                   PIC 9(02) VALUE ZERO.
012300      05  WS-HIST-IDX2                  PIC 9(02) VALUE ZERO.
012400      05  WS-SUB-TOTAL                  PIC 9(03) VALUE ZERO.
012500      05  WS-SUB-FOLLOWED               PIC 9(03) VALUE ZERO.
012600      05  WS-SUB-NOT-FOLLOWED           PIC 9(03) VALUE ZERO.
012700      05  WS-GRAND-FOLLOWED             PIC 9(07) VALUE ZERO.
012800      05  WS-GRAND-NOT-FOLLOWED         PIC 9(07) VALUE ZERO.
012900  77  WS-GRAND-TOTAL                    PIC 9(07) COMP VALUE ZERO.
013000  01  WS-CURR-CODE                      PIC X(06) VALUE SPACES.
013100  01  W02-HIST-TABLE.
013200      05  W02-HIST-ENTRY OCCURS 30 TIMES
013300              INDEXED BY W02-HIST-IDX.
013400          10  W02-HIST-DATE             PIC X(08).
013500          10  W02-HIST-SUGG-ACT         PIC X(04).
013600          10  W02-HIST-SUGG-AMT         PIC S9(07)V9(02) COMP.
013700          10  W02-HIST-ACT-ACT          PIC X(04).
013800          10  W02-HIST-ACT-AMT          PIC S9(07)V9(02) COMP.
013900          10  W02-HIST-REMARK           PIC X(40).
014000          10  W02-HIST-MATCH-SW         PIC X(01).
014100              88  HIST-HAS-ACTUAL           VALUE 'Y'.
014200  01  WS-PRINT-WORK.
014300      05  WS-SUGG-TEXT                  PIC X(13) VALUE SPACES.
014400      05  WS-ACT-TEXT                   PIC X(13) VALUE SPACES.
014500      05  WS-REMARK-TEXT                PIC X(40) VALUE SPACES.
014600      05  WS-AMT-EDIT                   PIC Z(6)9.
014700      05  WS-AMT-INT                    PIC 9(07).
014800  01  WS-MERGE-KEYS.
014900      05  WS-DS-KEY.
015000          10  WS-DS-KEY-CODE            PIC X(06).
015100          10  WS-DS-KEY-DATE            PIC X(08).
015200      05  WS-AA-KEY.
015300          10  WS-AA-KEY-CODE            PIC X(06).
015400          10  WS-AA-KEY-DATE            PIC X(08).
015500  01  WS-RPT2-HEADER.
015600      05  FILLER                        PIC X(10) VALUE SPACES.
015700      05  WS-RPT2-HDR-TITLE             PIC X(30).
015800      05  FILLER                        PIC X(05) VALUE SPACES.
015900      05  WS-RPT2-HDR-SUBTITLE          PIC X(20).
016000      05  FILLER                        PIC X(67) VALUE SPACES.
016100  01  WS-RPT2-GROUP-HDR.
016200      05  FILLER                        PIC X(06) VALUE SPACES.
016300      05  FILLER                        PIC X(10) VALUE
016400              'ETF CODE: '.
016500      05  WS-RPT2-GRP-CODE              PIC X(06).
016600      05  FILLER                        PIC X(110) VALUE SPACES.
016700  01  WS-RPT2-DETAIL-LINE.
016800      05  FILLER                        PIC X(08) VALUE SPACES.
016900      05  WS-RPT2-DET-DATE              PIC X(08).
017000      05  FILLER                        PIC X(02) VALUE SPACES.
017100      05  WS-RPT2-DET-SUGG              PIC X(13).
017200      05  FILLER                        PIC X(02) VALUE SPACES.
017300      05  WS-RPT2-DET-ACT               PIC X(13).
017400      05  FILLER                        PIC X(02) VALUE SPACES.
017500      05  WS-RPT2-DET-REMARK            PIC X(40).
017600      05  FILLER                        PIC X(44) VALUE SPACES.
017700  01  WS-RPT2-SUBTOTAL.
017800      05  FILLER                        PIC X(10) VALUE SPACES.
017900      05  WS-RPT2-SUB-CODE              PIC X(06).
018000      05  FILLER                        PIC X(02) VALUE SPACES.
018100      05  FILLER                        PIC X(21) VALUE
018200              'TOTAL . . . . . . . .'.
018300      05  WS-RPT2-SUB-TOTAL             PIC ZZ9.
018400      05  FILLER                        PIC X(02) VALUE SPACES.
018500      05  FILLER                        PIC X(20) VALUE
018600              'FOLLOWED . . . . . .'.
018700      05  WS-RPT2-SUB-FOLLOWED          PIC ZZ9.
018800      05  FILLER                        PIC X(02) VALUE SPACES.
018900      05  FILLER                        PIC X(20) VALUE
019000              'NOT-FOLLOWED . . . .'.
019100      05  WS-RPT2-SUB-NOTFOLLOWED       PIC ZZ9.
019200      05  FILLER                        PIC X(02) VALUE SPACES.
019300      05  FILLER                        PIC X(16) VALUE
019400              'ACCURACY . . . .'.
019500      05  WS-RPT2-SUB-ACCURACY          PIC Z9.
019600      05  FILLER                        PIC X(20) VALUE SPACES.
019700  01  WS-RPT2-GRAND-TOTAL.
019800      05  FILLER                        PIC X(10) VALUE SPACES.
019900      05  FILLER                        PIC X(25) VALUE
020000              'GRAND TOTAL . . . . . . .'.
020100      05  WS-RPT2-GT-TOTAL              PIC ZZ,ZZ9.
020200      05  FILLER                        PIC X(02) VALUE SPACES.
020300      05  FILLER                        PIC X(20) VALUE
020400              'FOLLOWED . . . . . .'.
020500      05  WS-RPT2-GT-FOLLOWED           PIC ZZ,ZZ9.
020600      05  FILLER                        PIC X(02) VALUE SPACES.
020700      05  FILLER                        PIC X(24) VALUE
020800              'NOT-FOLLOWED . . . . . .'.
020900      05  WS-RPT2-GT-NOTFOLLOWED        PIC ZZ,ZZ9.
021000      05  FILLER                        PIC X(31) VALUE SPACES.
021100
021200*****************************************************************
021300     PROCEDURE DIVISION.
021400*****************************************************************
021500  A000-MAIN-PROCESS.
021600      PERFORM B100-OPEN-FILES THRU B100-EXIT
021700      PERFORM C100-READ-STRATEGY THRU C100-EXIT
021800      PERFORM D000-PROCESS-ETF-GROUP THRU D000-EXIT
021900          UNTIL DS-EOF
022000      PERFORM H900-PRINT-GRAND-TOTAL THRU H900-EXIT
022100      DISPLAY 'PERF-HIST-REPORT - RUN TOTALS'
022200      DISPLAY '  ETFS PROCESSED . . . . . . ' WS-ETF-CT
022300      DISPLAY '  HISTORY ROWS TOTAL . . . . ' WS-GRAND-TOTAL
022400      PERFORM Z900-CLOSE-FILES THRU Z900-EXIT
022500      STOP RUN.
022600  A000-EXIT.
022700      EXIT.
022800*----------------------------------------------------------------*
022900  B100-OPEN-FILES.
023000*----------------------------------------------------------------*
023100      OPEN INPUT PERF-STRATEGY-FILE
023200      IF WS-DS-STATUS NOT = '00'
023300          DISPLAY 'PERF-HIST-REPORT - ERROR OPENING STREDS '
023400                  WS-DS-STATUS
023500          STOP RUN
023600      END-IF
023700      OPEN INPUT PERF-ACTION-FILE
023800      IF WS-AA-STATUS NOT = '00'
023900          DISPLAY 'PERF-HIST-REPORT - ERROR OPENING ACTNFEED '
024000                  WS-AA-STATUS
024100          CLOSE PERF-STRATEGY-FILE
024200          STOP RUN
024300      END-IF
024400      OPEN OUTPUT PERF-REPORT-FILE
024500      IF WS-RPT-STATUS NOT = '00'
024600          DISPLAY 'PERF-HIST-REPORT - ERROR OPENING PERFREPT '
024700                  WS-RPT-STATUS
024800          CLOSE PERF-STRATEGY-FILE
024900          CLOSE PERF-ACTION-FILE
025000          STOP RUN
025100      END-IF
025200      MOVE ZERO TO WS-ETF-CT WS-GRAND-TOTAL
025300                   WS-GRAND-FOLLOWED WS-GRAND-NOT-FOLLOWED
025400      PERFORM H050-PRINT-PAGE-HEADER THRU H050-EXIT
025500      PERFORM C200-READ-ACTION THRU C200-EXIT.
025600  B100-EXIT.
025700      EXIT.
025800*----------------------------------------------------------------*
025900  C100-READ-STRATEGY.
026000*----------------------------------------------------------------*
026100      READ PERF-STRATEGY-FILE
026200          AT END
026300              MOVE 'Y' TO WS-DS-EOF-SW
026400      END-READ.
026500  C100-EXIT.
026600      EXIT.
026700*----------------------------------------------------------------*
026800  C200-READ-ACTION.
026900*----------------------------------------------------------------*
027000      READ PERF-ACTION-FILE
027100          AT END
027200              MOVE 'Y' TO WS-AA-EOF-SW
027300          NOT AT END
027400              MOVE AA-ETF-CODE TO WS-AA-KEY-CODE
027500              MOVE AA-DATE TO WS-AA-KEY-DATE
027600      END-READ.
027700  C200-EXIT.
027800      EXIT.
027900*----------------------------------------------------------------*
028000  D000-PROCESS-ETF-GROUP.
028100*----------------------------------------------------------------*
028200      MOVE DS-ETF-CODE TO WS-CURR-CODE
028300      MOVE ZERO TO WS-HIST-CT
028400      PERFORM D100-ADD-HIST-ROW THRU D100-EXIT
028500          UNTIL DS-EOF OR DS-ETF-CODE NOT = WS-CURR-CODE
028600      PERFORM E100-PRINT-ETF-GROUP THRU E100-EXIT
028700      ADD 1 TO WS-ETF-CT.
028800  D000-EXIT.
028900      EXIT.
029000*----------------------------------------------------------------*
029100  D100-ADD-HIST-ROW.
029200*----------------------------------------------------------------*
029300      PERFORM D150-MATCH-ACTION THRU D150-EXIT
029400      IF WS-HIST-CT < 30
029500          ADD 1 TO WS-HIST-CT
029600      ELSE
029700          PERFORM D180-SHIFT-TABLE THRU D180-EXIT
029800      END-IF
029900      MOVE DS-DATE TO W02-HIST-DATE (WS-HIST-CT)
030000      MOVE DS-FINAL-ACT TO W02-HIST-SUGG-ACT (WS-HIST-CT)
030100      MOVE DS-SUGG-AMT TO W02-HIST-SUGG-AMT (WS-HIST-CT)
030200      IF ACTION-MATCHED
030300          MOVE DS-ACTUAL-ACT TO W02-HIST-ACT-ACT (WS-HIST-CT)
030400          MOVE DS-ACTUAL-AMT TO W02-HIST-ACT-AMT (WS-HIST-CT)
030500          MOVE DS-REMARK TO W02-HIST-REMARK (WS-HIST-CT)
030600          MOVE 'Y' TO W02-HIST-MATCH-SW (WS-HIST-CT)
030700      ELSE
030800          MOVE SPACES TO W02-HIST-ACT-ACT (WS-HIST-CT)
030900          MOVE ZERO TO W02-HIST-ACT-AMT (WS-HIST-CT)
031000          MOVE SPACES TO W02-HIST-REMARK (WS-HIST-CT)
031100          MOVE 'N' TO W02-HIST-MATCH-SW (WS-HIST-CT)
031200      END-IF
031300      PERFORM C100-READ-STRATEGY THRU C100-EXIT.
031400  D100-EXIT.
031500      EXIT.
031600*----------------------------------------------------------------*
031700  D150-MATCH-ACTION.
031800*----------------------------------------------------------------*
031900      MOVE DS-ETF-CODE TO WS-DS-KEY-CODE
032000      MOVE DS-DATE TO WS-DS-KEY-DATE
032100      MOVE 'N' TO WS-MATCH-SW
032200      PERFORM D155-ADVANCE-ACTION THRU D155-EXIT
032300          UNTIL AA-EOF OR WS-AA-KEY NOT < WS-DS-KEY
032400      IF NOT AA-EOF AND WS-AA-KEY = WS-DS-KEY
032500          MOVE AA-ACTION TO DS-ACTUAL-ACT
032600          MOVE AA-AMOUNT TO DS-ACTUAL-AMT
032700          MOVE AA-REMARK TO DS-REMARK
032800          MOVE 'Y' TO WS-MATCH-SW
032900          PERFORM C200-READ-ACTION THRU C200-EXIT
033000      END-IF.
033100  D150-EXIT.
033200      EXIT.
033300*----------------------------------------------------------------*
033400  D155-ADVANCE-ACTION.
033500*----------------------------------------------------------------*
033600      PERFORM C200-READ-ACTION THRU C200-EXIT.
033700  D155-EXIT.
033800      EXIT.
033900*----------------------------------------------------------------*
034000  D180-SHIFT-TABLE.
034100*----------------------------------------------------------------*
034200      PERFORM D185-SHIFT-ONE-ENTRY THRU D185-EXIT
034300          VARYING WS-HIST-IDX FROM 1 BY 1
034400          UNTIL WS-HIST-IDX > 29.
034500  D180-EXIT.
034600      EXIT.
034700*----------------------------------------------------------------*
034800  D185-SHIFT-ONE-ENTRY.
034900*----------------------------------------------------------------*
035000      COMPUTE WS-HIST-IDX2 = WS-HIST-IDX + 1
035100      MOVE W02-HIST-DATE (WS-HIST-IDX2)
035200          TO W02-HIST-DATE (WS-HIST-IDX)
035300      MOVE W02-HIST-SUGG-ACT (WS-HIST-IDX2)
035400          TO W02-HIST-SUGG-ACT (WS-HIST-IDX)
035500      MOVE W02-HIST-SUGG-AMT (WS-HIST-IDX2)
035600          TO W02-HIST-SUGG-AMT (WS-HIST-IDX)
035700      MOVE W02-HIST-ACT-ACT (WS-HIST-IDX2)
035800          TO W02-HIST-ACT-ACT (WS-HIST-IDX)
035900      MOVE W02-HIST-ACT-AMT (WS-HIST-IDX2)
036000          TO W02-HIST-ACT-AMT (WS-HIST-IDX)
036100      MOVE W02-HIST-REMARK (WS-HIST-IDX2)
036200          TO W02-HIST-REMARK (WS-HIST-IDX)
036300      MOVE W02-HIST-MATCH-SW (WS-HIST-IDX2)
036400          TO W02-HIST-MATCH-SW (WS-HIST-IDX).
036500  D185-EXIT.
036600      EXIT.
036700*----------------------------------------------------------------*
036800  E100-PRINT-ETF-GROUP.
036900*----------------------------------------------------------------*
037000      MOVE SPACES TO WS-RPT2-GROUP-HDR
037100      MOVE WS-CURR-CODE TO WS-RPT2-GRP-CODE
037200      WRITE RPT-LINE FROM WS-RPT2-GROUP-HDR
037300          AFTER ADVANCING 2 LINES
037400      MOVE ZERO TO WS-SUB-TOTAL WS-SUB-FOLLOWED
037500                   WS-SUB-NOT-FOLLOWED
037600      PERFORM E150-PRINT-HIST-ROW THRU E150-EXIT
037700          VARYING WS-HIST-IDX FROM 1 BY 1
037800          UNTIL WS-HIST-IDX > WS-HIST-CT
037900      PERFORM E900-PRINT-SUBTOTAL THRU E900-EXIT.
038000  E100-EXIT.
038100      EXIT.
038200*----------------------------------------------------------------*
038300  E150-PRINT-HIST-ROW.
038400*----------------------------------------------------------------*
038500      ADD 1 TO WS-SUB-TOTAL
038600      IF HIST-HAS-ACTUAL (WS-HIST-IDX)
038700          ADD 1 TO WS-SUB-FOLLOWED
038800      ELSE
038900          ADD 1 TO WS-SUB-NOT-FOLLOWED
039000      END-IF
039100      PERFORM E160-FORMAT-SUGG-TEXT THRU E160-EXIT
039200      PERFORM E170-FORMAT-ACT-TEXT THRU E170-EXIT
039300      IF HIST-HAS-ACTUAL (WS-HIST-IDX)
039400          MOVE W02-HIST-REMARK (WS-HIST-IDX) TO WS-REMARK-TEXT
039500          IF WS-REMARK-TEXT = SPACES
039600              MOVE '-' TO WS-REMARK-TEXT
039700          END-IF
039800      ELSE
039900          MOVE '-' TO WS-REMARK-TEXT
040000      END-IF
040100      MOVE SPACES TO WS-RPT2-DETAIL-LINE
040200      MOVE W02-HIST-DATE (WS-HIST-IDX) TO WS-RPT2-DET-DATE
040300      MOVE WS-SUGG-TEXT TO WS-RPT2-DET-SUGG
040400      MOVE WS-ACT-TEXT TO WS-RPT2-DET-ACT
040500      MOVE WS-REMARK-TEXT TO WS-RPT2-DET-REMARK
040600      WRITE RPT-LINE FROM WS-RPT2-DETAIL-LINE
040700          AFTER ADVANCING 1 LINE.
040800  E150-EXIT.
040900      EXIT.
041000*----------------------------------------------------------------*
041100  E160-FORMAT-SUGG-TEXT.
041200*----------------------------------------------------------------*
041300      MOVE SPACES TO WS-SUGG-TEXT
041400      IF W02-HIST-SUGG-AMT (WS-HIST-IDX) = ZERO
041500          MOVE W02-HIST-SUGG-ACT (WS-HIST-IDX) TO WS-SUGG-TEXT
041600      ELSE
041700          MOVE W02-HIST-SUGG-AMT (WS-HIST-IDX) TO WS-AMT-INT
041800          MOVE WS-AMT-INT TO WS-AMT-EDIT
041900          STRING W02-HIST-SUGG-ACT (WS-HIST-IDX) DELIMITED BY SIZE
042000                 ' $' DELIMITED BY SIZE
042100                 WS-AMT-EDIT DELIMITED BY SIZE
042200                 INTO WS-SUGG-TEXT
042300      END-IF.
042400  E160-EXIT.
042500      EXIT.
042600*----------------------------------------------------------------*
042700  E170-FORMAT-ACT-TEXT.
042800*----------------------------------------------------------------*
042900      MOVE SPACES TO WS-ACT-TEXT
043000      IF NOT HIST-HAS-ACTUAL (WS-HIST-IDX)
043100          MOVE '-' TO WS-ACT-TEXT
043200      ELSE
043300          IF W02-HIST-ACT-AMT (WS-HIST-IDX) = ZERO
043400              MOVE W02-HIST-ACT-ACT (WS-HIST-IDX) TO WS-ACT-TEXT
043500          ELSE
043600              MOVE W02-HIST-ACT-AMT (WS-HIST-IDX) TO WS-AMT-INT
043700              MOVE WS-AMT-INT TO WS-AMT-EDIT
043800              STRING W02-HIST-ACT-ACT (WS-HIST-IDX)
043900                     DELIMITED BY SIZE
044000                     ' $' DELIMITED BY SIZE
044100                     WS-AMT-EDIT DELIMITED BY SIZE
044200                     INTO WS-ACT-TEXT
044300          END-IF
044400      END-IF.
044500  E170-EXIT.
044600      EXIT.
044700*----------------------------------------------------------------*
044800  E900-PRINT-SUBTOTAL.
044900*----------------------------------------------------------------*
045000      MOVE SPACES TO WS-RPT2-SUBTOTAL
045100      MOVE WS-CURR-CODE TO WS-RPT2-SUB-CODE
045200      MOVE WS-SUB-TOTAL TO WS-RPT2-SUB-TOTAL
045300      MOVE WS-SUB-FOLLOWED TO WS-RPT2-SUB-FOLLOWED
045400      MOVE WS-SUB-NOT-FOLLOWED TO WS-RPT2-SUB-NOTFOLLOWED
045500      MOVE ZERO TO WS-RPT2-SUB-ACCURACY
045600      WRITE RPT-LINE FROM WS-RPT2-SUBTOTAL
045700          AFTER ADVANCING 2 LINES
045800      ADD WS-SUB-TOTAL TO WS-GRAND-TOTAL
045900      ADD WS-SUB-FOLLOWED TO WS-GRAND-FOLLOWED
046000      ADD WS-SUB-NOT-FOLLOWED TO WS-GRAND-NOT-FOLLOWED.
046100  E900-EXIT.
046200      EXIT.
046300*----------------------------------------------------------------*
046400  H050-PRINT-PAGE-HEADER.
046500*----------------------------------------------------------------*
046600      MOVE SPACES TO WS-RPT2-HEADER
046700      MOVE 'ETF PERFORMANCE HISTORY REPORT' TO WS-RPT2-HDR-TITLE
046800      MOVE 'PERF-HIST-REPORT' TO WS-RPT2-HDR-SUBTITLE
046900      WRITE RPT-LINE FROM WS-RPT2-HEADER
047000          AFTER ADVANCING PAGE.
047100  H050-EXIT.
047200      EXIT.
047300*----------------------------------------------------------------*
047400  H900-PRINT-GRAND-TOTAL.
047500*----------------------------------------------------------------*
047600      MOVE SPACES TO WS-RPT2-GRAND-TOTAL
047700      MOVE WS-GRAND-TOTAL TO WS-RPT2-GT-TOTAL
047800      MOVE WS-GRAND-FOLLOWED TO WS-RPT2-GT-FOLLOWED
047900      MOVE WS-GRAND-NOT-FOLLOWED TO WS-RPT2-GT-NOTFOLLOWED
048000      WRITE RPT-LINE FROM WS-RPT2-GRAND-TOTAL
048100          AFTER ADVANCING 3 LINES.
048200  H900-EXIT.
048300      EXIT.
048400*----------------------------------------------------------------*
048500  Z900-CLOSE-FILES.
048600*----------------------------------------------------------------*
048700      CLOSE PERF-STRATEGY-FILE
048800      CLOSE PERF-ACTION-FILE
048900      CLOSE PERF-REPORT-FILE.
049000  Z900-EXIT.
049100      EXIT.
049200
