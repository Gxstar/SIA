000100*****************************************************************
000200*
000300* PROGRAM    : PRCH-PRICE-LOAD
000400* FILE       : PRCH.BALANCE
000500* PURPOSE    : VALIDATE THE DAILY RAW PRICE FEED FOR EACH FUND
000600*              ON THE WATCH LIST AND STAGE IT ONTO THE PRICE
000700*              HISTORY FILE THAT THE STRATEGY ENGINE READS.
000800*              CHECKS THAT THE (CODE,DATE) KEY IS IN ASCENDING
000900*              ORDER AND THAT THE OHLC FIELDS ARE NUMERIC.
001000*
001100*****************************************************************
001200  IDENTIFICATION DIVISION.
001300  PROGRAM-ID. PRCH-PRICE-LOAD.
001400  AUTHOR. R. HALVORSEN.
001500  INSTALLATION. FUND SERVICES DATA CENTER.
001600  DATE-WRITTEN. 04/02/1989.
001700  DATE-COMPILED. 04/02/1989.
001800  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001900*****************************************************************
002000*    C H A N G E   L O G
002100*****************************************************************
002200* 040289 RH  INITIAL RELEASE - TKT EF-1003 - PRICE FEED LOAD
002300* 061590 RH  TKT EF-1048 - ADDED ASCENDING KEY SEQUENCE CHECK
002400* 102291 JKL TKT EF-1122 - REJECT NON-NUMERIC OHLC FIELDS
002500* 030196 MPT TKT EF-1340 - DAY-OVER-DAY PERCENT CHANGE FIELD
002600*              ADDED TO FEED LAYOUT PER VENDOR CHANGE NOTICE
002700* 122998 MPT TKT EF-1402 - YEAR 2000 - PH-DATE REMAINS AN
002800*              8-BYTE YYYYMMDD FIELD, NO 2-DIGIT YEAR IN USE
002900* 070501 DSW TKT EF-1470 - FIRST-ROW SWITCH AND REJECT COUNT
003000*              MOVED TO STANDALONE 77-LEVELS PER SHOP STANDARD
003100*****************************************************************
003200  ENVIRONMENT DIVISION.
003300  CONFIGURATION SECTION.
003400  SPECIAL-NAMES.
003500      C01 IS TOP-OF-FORM.
003600  INPUT-OUTPUT SECTION.
003700  FILE-CONTROL.
003800      SELECT PRCH-RAW-FEED ASSIGN TO PRCHFEED
003900          ORGANIZATION IS LINE SEQUENTIAL
004000          FILE STATUS IS WS-FEED-STATUS.
004100      SELECT PRCH-PRICE-HISTORY ASSIGN TO PRCHHIST
004200          ORGANIZATION IS LINE SEQUENTIAL
004300          FILE STATUS IS WS-HIST-STATUS.
004400  DATA DIVISION.
004500  FILE SECTION.
004600  FD  PRCH-RAW-FEED
004700      RECORDING MODE IS F.
004800  01  PRCH-RAW-RECORD.
004900      05  PRCH-RAW-CODE                 PIC X(06).
005000      05  PRCH-RAW-DATE                 PIC X(08).
005100      05  PRCH-RAW-OPEN                 PIC S9(05)V9(03).
005200      05  PRCH-RAW-CLOSE                PIC S9(05)V9(03).
005300      05  PRCH-RAW-HIGH                 PIC S9(05)V9(03).
005400      05  PRCH-RAW-LOW                  PIC S9(05)V9(03).
005500      05  PRCH-RAW-VOLUME               PIC 9(10).
005600      05  PRCH-RAW-CHG-PCT              PIC S9(03)V9(02).
005700      05  FILLER                        PIC X(04).
005800  01  PRCH-RAW-KEY-VIEW REDEFINES PRCH-RAW-RECORD.
005900      05  PRCH-RAW-CODE-NUM             PIC 9(06).
006000      05  FILLER                        PIC X(59).
006100  FD  PRCH-PRICE-HISTORY
006200      RECORDING MODE IS F.
006300  01  PRCH-HIST-RECORD.
006400      05  PH-ETF-CODE                   PIC X(06).
006500      05  PH-DATE.
006600          10  PH-DATE-CCYY              PIC 9(04).
006700          10  PH-DATE-MM                PIC 9(02).
006800          10  PH-DATE-DD                PIC 9(02).
006900      05  PH-OPEN                       PIC S9(05)V9(03).
007000      05  PH-CLOSE                      PIC S9(05)V9(03).
007100      05  PH-HIGH                       PIC S9(05)V9(03).
007200      05  PH-LOW                        PIC S9(05)V9(03).
007300      05  PH-VOLUME                     PIC 9(10).
007400      05  PH-CHG-PCT                    PIC S9(03)V9(02).
007500      05  FILLER                        PIC X(04).
007600  01  PH-DATE-YY-VIEW REDEFINES PRCH-HIST-RECORD.
007700      05  FILLER                        PIC X(06).
007800      05  PH-DATE-CC-V                  PIC 9(02).
007900      05  PH-DATE-YY-V                  PIC 9(02).
008000      05  FILLER                        PIC X(55).
008100  01  PRCH-HIST-KEY-VIEW REDEFINES PRCH-HIST-RECORD.
008200      05  PH-KEY-CODE-NUM               PIC 9(06).
008300      05  FILLER                        PIC X(59).
008400  WORKING-STORAGE SECTION.
008500  01  WS-FILE-STATUS-GROUP.
008600      05  WS-FEED-STATUS                PIC X(02) VALUE SPACES.
008700      05  WS-HIST-STATUS                PIC X(02) VALUE SPACES.
008800  01  WS-SWITCHES.
008900      05  WS-FEED-EOF-SW                PIC X(01) VALUE 'N'.
009000          88  FEED-EOF                      VALUE 'Y'.
009100 77  WS-FIRST-ROW-SW                   PIC X(01) VALUE 'Y'.
009200     88  FIRST-ROW                         VALUE 'Y'.
009300  01  WS-COUNTERS COMP.
009400      05  WS-FEED-READ-CT               PIC 9(05) VALUE ZERO.
009500      05  WS-HIST-WRITE-CT              PIC 9(05) VALUE ZERO.
009600 77  WS-REJECT-CT                      PIC 9(05) COMP VALUE ZERO.
009700  01  WS-PREV-KEY.
009800      05  WS-PREV-CODE                  PIC X(06) VALUE LOW-VALUE.
009900      05  WS-PREV-DATE                  PIC X(08) VALUE LOW-VALUE.
010000  01  WS-CURR-KEY.
010100      05  WS-CURR-CODE                  PIC X(06).
010200      05  WS-CURR-DATE                  PIC X(08).
010300  PROCEDURE DIVISION.
010400  A000-MAIN-PROCESS.
010500      PERFORM B100-OPEN-FILES
010600      PERFORM C100-READ-FEED THRU C100-EXIT
010700      PERFORM D100-PROCESS-ROW THRU D100-EXIT
010800          UNTIL FEED-EOF
010900      DISPLAY 'PRCH-PRICE-LOAD - RUN TOTALS'
011000      DISPLAY '  FEED ROWS READ . . . . . . ' WS-FEED-READ-CT
011100      DISPLAY '  HISTORY ROWS WRITTEN . . . ' WS-HIST-WRITE-CT
011200      DISPLAY '  ROWS REJECTED  . . . . . . ' WS-REJECT-CT
011300      PERFORM Z900-CLOSE-FILES
011400      STOP RUN.
011500  A000-EXIT.
011600      EXIT.
011700*----------------------------------------------------------------*
011800  B100-OPEN-FILES.
011900*----------------------------------------------------------------*
012000      OPEN INPUT PRCH-RAW-FEED
012100      IF WS-FEED-STATUS NOT = '00'
012200          DISPLAY 'PRCH-PRICE-LOAD - ERROR OPENING PRCHFEED '
012300                  WS-FEED-STATUS
012400          STOP RUN
012500      END-IF
012600      OPEN OUTPUT PRCH-PRICE-HISTORY
012700      IF WS-HIST-STATUS NOT = '00'
012800          DISPLAY 'PRCH-PRICE-LOAD - ERROR OPENING PRCHHIST '
012900                  WS-HIST-STATUS
013000          CLOSE PRCH-RAW-FEED
013100          STOP RUN
013200      END-IF.
013300  B100-EXIT.
013400      EXIT.
013500*----------------------------------------------------------------*
013600  C100-READ-FEED.
013700*----------------------------------------------------------------*
013800      READ PRCH-RAW-FEED
013900          AT END
014000              MOVE 'Y' TO WS-FEED-EOF-SW
014100          NOT AT END
014200              ADD 1 TO WS-FEED-READ-CT
014300      END-READ.
014400  C100-EXIT.
014500      EXIT.
014600*----------------------------------------------------------------*
014700  D100-PROCESS-ROW.
014800*----------------------------------------------------------------*
014900      MOVE PRCH-RAW-CODE TO WS-CURR-CODE
015000      MOVE PRCH-RAW-DATE TO WS-CURR-DATE
015100      IF NOT (PRCH-RAW-CODE NUMERIC AND PRCH-RAW-DATE NUMERIC
015200              AND PRCH-RAW-OPEN NUMERIC AND PRCH-RAW-CLOSE NUMERIC
015300              AND PRCH-RAW-HIGH NUMERIC AND PRCH-RAW-LOW NUMERIC
015400              AND PRCH-RAW-VOLUME NUMERIC)
015500          DISPLAY 'PRCH-PRICE-LOAD - REJECT NON-NUMERIC ROW '
015600                  PRCH-RAW-CODE ' ' PRCH-RAW-DATE
015700          ADD 1 TO WS-REJECT-CT
015800      ELSE
015900          IF FIRST-ROW
016000              MOVE 'N' TO WS-FIRST-ROW-SW
016100          ELSE
016200              IF WS-CURR-CODE = WS-PREV-CODE
016300                      AND WS-CURR-DATE NOT > WS-PREV-DATE
016400                  DISPLAY 'PRCH-PRICE-LOAD - OUT-OF-SEQUENCE ROW '
016500                          WS-CURR-CODE ' ' WS-CURR-DATE
016600                  ADD 1 TO WS-REJECT-CT
016700                  GO TO D100-SKIP-WRITE
016800              END-IF
016900          END-IF
017000          PERFORM D200-WRITE-HISTORY THRU D200-EXIT
017100          MOVE WS-CURR-CODE TO WS-PREV-CODE
017200          MOVE WS-CURR-DATE TO WS-PREV-DATE
017300      END-IF.
017400  D100-SKIP-WRITE.
017500      PERFORM C100-READ-FEED THRU C100-EXIT.
017600  D100-EXIT.
017700      EXIT.
017800*----------------------------------------------------------------*
017900  D200-WRITE-HISTORY.
018000*----------------------------------------------------------------*
018100      MOVE SPACES TO PRCH-HIST-RECORD
018200      MOVE PRCH-RAW-CODE TO PH-ETF-CODE
018300      MOVE PRCH-RAW-DATE (1:4) TO PH-DATE-CCYY
018400      MOVE PRCH-RAW-DATE (5:2) TO PH-DATE-MM
018500      MOVE PRCH-RAW-DATE (7:2) TO PH-DATE-DD
018600      MOVE PRCH-RAW-OPEN TO PH-OPEN
018700      MOVE PRCH-RAW-CLOSE TO PH-CLOSE
018800      MOVE PRCH-RAW-HIGH TO PH-HIGH
018900      MOVE PRCH-RAW-LOW TO PH-LOW
019000      MOVE PRCH-RAW-VOLUME TO PH-VOLUME
019100      MOVE PRCH-RAW-CHG-PCT TO PH-CHG-PCT
019200      WRITE PRCH-HIST-RECORD
019300      ADD 1 TO WS-HIST-WRITE-CT.
019400  D200-EXIT.
019500      EXIT.
019600*----------------------------------------------------------------*
019700  Z900-CLOSE-FILES.
019800*----------------------------------------------------------------*
019900      CLOSE PRCH-RAW-FEED
020000      CLOSE PRCH-PRICE-HISTORY.
020100  Z900-EXIT.
020200      EXIT.
