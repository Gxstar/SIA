000100*****************************************************************
000200*
000300* PROGRAM    : INDC-INDICATOR-DIAG
000400* FILE       : INDC.R00858
000500* PURPOSE    : FOR EACH FUND ON THE WATCH LIST, REBUILD THE SAME
000600*              CLOSING PRICE TABLE AND MOVING-AVERAGE / RSI /
000700*              BOLLINGER SERIES USED BY THE STRATEGY ENGINE AND
000800*              PUBLISH ONE DIAGNOSTIC ROW PER TRADING DAY.
000900*              READ-ONLY - WRITES NO DAILY STRATEGY RECORD AND
001000*              NEVER TOUCHES STREDS.
001100*
001200*****************************************************************
001300  IDENTIFICATION DIVISION.
001400  PROGRAM-ID. INDC-INDICATOR-DIAG.
001500  AUTHOR. J. K. LINDQUIST.
001600  INSTALLATION. FUND SERVICES DATA CENTER.
001700  DATE-WRITTEN. 03/04/1991.
001800  DATE-COMPILED. 03/04/1991.
001900  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002000*****************************************************************
002100*    C H A N G E   L O G
002200*****************************************************************
002300* 030491 JKL INITIAL RELEASE - TKT EF-1099 - QUANT DESK REQUESTED
002400*              A STANDALONE DUMP OF THE INDICATOR SERIES FOR
002500*              BACKTESTING, SEPARATE FROM THE STRATEGY ENGINE
002600* 091592 MPT TKT EF-1160 - RSI WINDOW WIDENED TO MATCH THE 200
002700*              CLOSE RETENTION POLICY ADOPTED IN STRE.TIP02
002800* 022394 MPT TKT EF-1204 - SQUARE ROOT NOW COMPUTED IN-LINE TO
002900*              MATCH THE BOLLINGER BAND LOGIC IN STRE.TIP02
003000* 122998 MPT TKT EF-1404 - YEAR 2000 - DATES REMAIN 8-BYTE
003100*              YYYYMMDD, NO 2-DIGIT YEAR IN USE
003200* 051303 DSW TKT EF-1462 - FUND/ROW RUN COUNTERS MOVED TO
003300*              STANDALONE 77-LEVELS PER SHOP STANDARD
003400*****************************************************************
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SPECIAL-NAMES.
003800      C01 IS TOP-OF-FORM.
003900  INPUT-OUTPUT SECTION.
004000  FILE-CONTROL.
004100      SELECT INDC-MASTER-FILE ASSIGN TO STREMAST
004200          ORGANIZATION IS LINE SEQUENTIAL
004300          FILE STATUS IS WS-MAST-STATUS.
004400      SELECT INDC-PRICE-FILE ASSIGN TO STREPRCH
004500          ORGANIZATION IS LINE SEQUENTIAL
004600          FILE STATUS IS WS-PRCH-STATUS.
004700      SELECT INDC-DIAG-FILE ASSIGN TO INDCDIAG
004800          ORGANIZATION IS LINE SEQUENTIAL
004900          FILE STATUS IS WS-DIAG-STATUS.
005000  DATA DIVISION.
005100  FILE SECTION.
005200  FD  INDC-MASTER-FILE
005300      RECORDING MODE IS F.
005400  01  EM-RECORD.
005500      05  EM-CODE                       PIC X(06).
005600      05  EM-NAME                       PIC X(30).
005700      05  EM-EXCHANGE                   PIC X(10).
005800      05  EM-CATEGORY                   PIC X(10).
005900      05  FILLER                        PIC X(04).
006000  01  EM-CODE-VIEW REDEFINES EM-RECORD.
006100      05  EM-CODE-NUM                   PIC 9(06).
006200      05  FILLER                        PIC X(54).
006300  FD  INDC-PRICE-FILE
006400      RECORDING MODE IS F.
006500  01  PH-RECORD.
006600      05  PH-ETF-CODE                   PIC X(06).
006700      05  PH-DATE.
006800          10  PH-DATE-CCYY              PIC 9(04).
006900          10  PH-DATE-MM                PIC 9(02).
007000          10  PH-DATE-DD                PIC 9(02).
007100      05  PH-OPEN                       PIC S9(05)V9(03).
007200      05  PH-CLOSE                      PIC S9(05)V9(03).
007300      05  PH-HIGH                       PIC S9(05)V9(03).
007400      05  PH-LOW                        PIC S9(05)V9(03).
007500      05  PH-VOLUME                     PIC 9(10).
007600      05  PH-CHG-PCT                    PIC S9(03)V9(02).
007700      05  FILLER                        PIC X(04).
007800  01  PH-KEY-VIEW REDEFINES PH-RECORD.
007900      05  PH-KEY-CODE-NUM               PIC 9(06).
008000      05  FILLER                        PIC X(59).
008100  FD  INDC-DIAG-FILE
008200      RECORDING MODE IS F.
008300  01  DG-RECORD.
008400      05  DG-ETF-CODE                   PIC X(06).
008500      05  DG-DATE                       PIC X(08).
008600      05  DG-MA5                        PIC S9(05)V9(03).
008700      05  DG-MA20                       PIC S9(05)V9(03).
008800      05  DG-RSI                        PIC S9(03)V9(02).
008900      05  DG-BOLL-U                     PIC S9(05)V9(03).
009000      05  DG-BOLL-M                     PIC S9(05)V9(03).
009100      05  DG-BOLL-L                     PIC S9(05)V9(03).
009200      05  FILLER                        PIC X(05).
009300  01  DG-CODE-VIEW REDEFINES DG-RECORD.
009400      05  DG-CODE-NUM                   PIC 9(06).
009500      05  FILLER                        PIC X(58).
009600  01  DG-DATE-VIEW REDEFINES DG-RECORD.
009700      05  FILLER                        PIC X(06).
009800      05  DG-DATE-CCYY-V                PIC 9(04).
009900      05  DG-DATE-MM-V                  PIC 9(02).
010000      05  DG-DATE-DD-V                  PIC 9(02).
010100      05  FILLER                        PIC X(50).
010200  WORKING-STORAGE SECTION.
010300  01  WS-FILE-STATUS-GROUP.
010400      05  WS-MAST-STATUS                PIC X(02) VALUE SPACES.
010500      05  WS-PRCH-STATUS                PIC X(02) VALUE SPACES.
010600      05  WS-DIAG-STATUS                PIC X(02) VALUE SPACES.
010700  01  WS-SWITCHES.
010800      05  WS-MAST-EOF-SW                PIC X(01) VALUE 'N'.
010900          88  MAST-EOF                      VALUE 'Y'.
011000      05  WS-PRCH-EOF-SW                PIC X(01) VALUE 'N'.
011100          88  PRCH-EOF                      VALUE 'Y'.
011200  77  WS-FUNDS-PROCESSED-CT             PIC 9(05) COMP VALUE ZERO.
011300  77  WS-ROWS-WRITTEN-CT                PIC 9(07) COMP VALUE ZERO.
011400  01  WS-COUNTERS COMP.
011500      05  WS-PRICE-CT                   PIC 9(05) VALUE ZERO.
011600      05  WS-SUB                        PIC 9(05) VALUE ZERO.
011700      05  WS-SUB2                       PIC 9(05) VALUE ZERO.
011800      05  WS-WINDOW-START               PIC 9(05) VALUE ZERO.
011900      05  WS-SQRT-ITER                  PIC 9(02) VALUE ZERO.
012000  01  W02-PRICE-TABLE.
012100      05  W02-PRICE-ENTRY OCCURS 200 TIMES
012200              INDEXED BY W02-PRICE-IDX.
012300          10  W02-PRICE-DATE            PIC X(08).
012400          10  W02-PRICE-CLOSE           PIC S9(05)V9(03) COMP.
012500  01  W03-INDICATOR-TABLE.
012600      05  W03-IND-ENTRY OCCURS 200 TIMES
012700              INDEXED BY W03-IND-IDX.
012800          10  W03-MA5                   PIC S9(05)V9(06) COMP.
012900          10  W03-MA20                  PIC S9(05)V9(06) COMP.
013000          10  W03-RSI                   PIC S9(03)V9(04) COMP.
013100          10  W03-BOLL-U                PIC S9(05)V9(06) COMP.
013200          10  W03-BOLL-M                PIC S9(05)V9(06) COMP.
013300          10  W03-BOLL-L                PIC S9(05)V9(06) COMP.
013400  01  WS-ACCUM-WORK.
013500      05  WS-ACCUM-SUM                  PIC S9(09)V9(06) COMP.
013600      05  WS-DELTA                      PIC S9(05)V9(06) COMP.
013700      05  WS-SQ-DEV-WORK                PIC S9(09)V9(06) COMP.
013800  01  WS-SQRT-WORK.
013900      05  WS-SQRT-X                     PIC S9(09)V9(06) COMP.
014000      05  WS-SQRT-GUESS                 PIC S9(09)V9(06) COMP.
014100      05  WS-SQRT-RESULT                PIC S9(09)V9(06) COMP.
014200  01  W05-RSI-WORK.
014300      05  W05-GAIN-SUM                  PIC S9(07)V9(06) COMP.
014400      05  W05-LOSS-SUM                  PIC S9(07)V9(06) COMP.
014500      05  W05-AVG-GAIN                  PIC S9(05)V9(06) COMP.
014600      05  W05-AVG-LOSS                  PIC S9(05)V9(06) COMP.
014700      05  W05-RS-RATIO                  PIC S9(05)V9(06) COMP.
014800  01  W06-BOLL-WORK.
014900      05  W06-SUM-SQ-DEV                PIC S9(09)V9(06) COMP.
015000      05  W06-VARIANCE                  PIC S9(07)V9(06) COMP.
015100      05  W06-STD-DEV                   PIC S9(05)V9(06) COMP.
015200*****************************************************************
015300     PROCEDURE DIVISION.
015400*****************************************************************
015500  A000-MAIN-PROCESS.
015600      PERFORM B100-OPEN-FILES
015700      PERFORM C100-READ-MASTER THRU C100-EXIT
015800      PERFORM D000-PROCESS-FUND THRU D000-EXIT
015900          UNTIL MAST-EOF
016000      DISPLAY 'INDC-INDICATOR-DIAG - RUN TOTALS'
016100      DISPLAY '  FUNDS PROCESSED  . . . . .' WS-FUNDS-PROCESSED-CT
016200      DISPLAY '  DIAGNOSTIC ROWS WRITTEN . . ' WS-ROWS-WRITTEN-CT
016300      PERFORM Z900-CLOSE-FILES
016400      STOP RUN.
016500  A000-EXIT.
016600      EXIT.
016700*----------------------------------------------------------------*
016800  B100-OPEN-FILES.
016900*----------------------------------------------------------------*
017000      OPEN INPUT INDC-MASTER-FILE
017100      IF WS-MAST-STATUS NOT = '00'
017200          DISPLAY 'INDC-INDICATOR-DIAG - ERROR OPENING STREMAST '
017300                  WS-MAST-STATUS
017400          STOP RUN
017500      END-IF
017600      OPEN INPUT INDC-PRICE-FILE
017700      IF WS-PRCH-STATUS NOT = '00'
017800          DISPLAY 'INDC-INDICATOR-DIAG - ERROR OPENING STREPRCH '
017900                  WS-PRCH-STATUS
018000          CLOSE INDC-MASTER-FILE
018100          STOP RUN
018200      END-IF
018300      OPEN OUTPUT INDC-DIAG-FILE
018400      IF WS-DIAG-STATUS NOT = '00'
018500          DISPLAY 'INDC-INDICATOR-DIAG - ERROR OPENING INDCDIAG '
018600                  WS-DIAG-STATUS
018700          CLOSE INDC-MASTER-FILE
018800          CLOSE INDC-PRICE-FILE
018900          STOP RUN
019000      END-IF
019100      PERFORM C200-READ-PRICE THRU C200-EXIT.
019200  B100-EXIT.
019300      EXIT.
019400*----------------------------------------------------------------*
019500  C100-READ-MASTER.
019600*----------------------------------------------------------------*
019700      READ INDC-MASTER-FILE
019800          AT END
019900              MOVE 'Y' TO WS-MAST-EOF-SW
020000      END-READ.
020100  C100-EXIT.
020200      EXIT.
020300*----------------------------------------------------------------*
020400  C200-READ-PRICE.
020500*----------------------------------------------------------------*
020600      IF NOT PRCH-EOF
020700          READ INDC-PRICE-FILE
020800              AT END
020900                  MOVE 'Y' TO WS-PRCH-EOF-SW
021000          END-READ
021100      END-IF.
021200  C200-EXIT.
021300      EXIT.
021400*----------------------------------------------------------------*
021500  D000-PROCESS-FUND.
021600*----------------------------------------------------------------*
021700      MOVE ZERO TO WS-PRICE-CT
021800      PERFORM D100-BUILD-PRICE-TABLE THRU D100-EXIT
021900          UNTIL PRCH-EOF OR PH-ETF-CODE NOT = EM-CODE
022000      IF WS-PRICE-CT > ZERO
022100          PERFORM E100-CALC-INDICATORS THRU E100-EXIT
022200          PERFORM F100-WRITE-DIAG-ROWS THRU F100-EXIT
022300      END-IF
022400      ADD 1 TO WS-FUNDS-PROCESSED-CT
022500      PERFORM C100-READ-MASTER THRU C100-EXIT.
022600  D000-EXIT.
022700      EXIT.
022800*----------------------------------------------------------------*
022900  D100-BUILD-PRICE-TABLE.
023000*----------------------------------------------------------------*
023100      IF WS-PRICE-CT < 200
023200          ADD 1 TO WS-PRICE-CT
023300          MOVE PH-DATE TO W02-PRICE-DATE (WS-PRICE-CT)
023400          MOVE PH-CLOSE TO W02-PRICE-CLOSE (WS-PRICE-CT)
023500      ELSE
023600          PERFORM D160-SHIFT-PRICE-TABLE THRU D160-EXIT
023700          MOVE PH-DATE TO W02-PRICE-DATE (200)
023800          MOVE PH-CLOSE TO W02-PRICE-CLOSE (200)
023900      END-IF
024000      PERFORM C200-READ-PRICE THRU C200-EXIT.
024100  D100-EXIT.
024200      EXIT.
024300*----------------------------------------------------------------*
024400  D160-SHIFT-PRICE-TABLE.
024500*----------------------------------------------------------------*
024600      PERFORM D165-SHIFT-ONE-ENTRY THRU D165-EXIT
024700          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 199.
024800  D160-EXIT.
024900      EXIT.
025000*----------------------------------------------------------------*
025100  D165-SHIFT-ONE-ENTRY.
025200*----------------------------------------------------------------*
025300      COMPUTE WS-SUB2 = WS-SUB + 1
025400      MOVE W02-PRICE-DATE (WS-SUB2) TO W02-PRICE-DATE (WS-SUB)
025500      MOVE W02-PRICE-CLOSE (WS-SUB2) TO W02-PRICE-CLOSE (WS-SUB).
025600  D165-EXIT.
025700      EXIT.
025800*----------------------------------------------------------------*
025900  E100-CALC-INDICATORS.
026000*----------------------------------------------------------------*
026100      PERFORM E150-CALC-ONE-DAY THRU E150-EXIT
026200          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-PRICE-CT.
026300  E100-EXIT.
026400      EXIT.
026500*----------------------------------------------------------------*
026600  E150-CALC-ONE-DAY.
026700*----------------------------------------------------------------*
026800      PERFORM E200-CALC-MA5 THRU E200-EXIT
026900      PERFORM E300-CALC-MA20 THRU E300-EXIT
027000      PERFORM E400-CALC-RSI THRU E400-EXIT
027100      PERFORM E500-CALC-BOLL THRU E500-EXIT.
027200  E150-EXIT.
027300      EXIT.
027400*----------------------------------------------------------------*
027500  E200-CALC-MA5.
027600*----------------------------------------------------------------*
027700      IF WS-SUB < 5
027800          MOVE ZERO TO W03-MA5 (WS-SUB)
027900      ELSE
028000          MOVE ZERO TO WS-ACCUM-SUM
028100          COMPUTE WS-WINDOW-START = WS-SUB - 4
028200          PERFORM E210-SUM-WINDOW THRU E210-EXIT
028300              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
028400              UNTIL WS-SUB2 > WS-SUB
028500          COMPUTE W03-MA5 (WS-SUB) = WS-ACCUM-SUM / 5
028600      END-IF.
028700  E200-EXIT.
028800      EXIT.
028900*----------------------------------------------------------------*
029000  E210-SUM-WINDOW.
029100*----------------------------------------------------------------*
029200      ADD W02-PRICE-CLOSE (WS-SUB2) TO WS-ACCUM-SUM.
029300  E210-EXIT.
029400      EXIT.
029500*----------------------------------------------------------------*
029600  E300-CALC-MA20.
029700*----------------------------------------------------------------*
029800      IF WS-SUB < 20
029900          MOVE ZERO TO W03-MA20 (WS-SUB)
030000      ELSE
030100          MOVE ZERO TO WS-ACCUM-SUM
030200          COMPUTE WS-WINDOW-START = WS-SUB - 19
030300          PERFORM E210-SUM-WINDOW THRU E210-EXIT
030400              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
030500              UNTIL WS-SUB2 > WS-SUB
030600          COMPUTE W03-MA20 (WS-SUB) = WS-ACCUM-SUM / 20
030700      END-IF.
030800  E300-EXIT.
030900      EXIT.
031000*----------------------------------------------------------------*
031100  E400-CALC-RSI.
031200*----------------------------------------------------------------*
031300      IF WS-SUB < 15
031400          MOVE 50 TO W03-RSI (WS-SUB)
031500      ELSE
031600          MOVE ZERO TO W05-GAIN-SUM
031700          MOVE ZERO TO W05-LOSS-SUM
031800          COMPUTE WS-WINDOW-START = WS-SUB - 13
031900          PERFORM E410-SUM-GAIN-LOSS THRU E410-EXIT
032000              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
032100              UNTIL WS-SUB2 > WS-SUB
032200          COMPUTE W05-AVG-GAIN = W05-GAIN-SUM / 14
032300          COMPUTE W05-AVG-LOSS = W05-LOSS-SUM / 14
032400          IF W05-AVG-LOSS = ZERO AND W05-AVG-GAIN > ZERO
032500              MOVE 100 TO W03-RSI (WS-SUB)
032600          ELSE
032700              IF W05-AVG-LOSS = ZERO AND W05-AVG-GAIN = ZERO
032800                  MOVE 50 TO W03-RSI (WS-SUB)
032900              ELSE
033000                  COMPUTE W05-RS-RATIO =
033100                      W05-AVG-GAIN / W05-AVG-LOSS
033200                  COMPUTE W03-RSI (WS-SUB) =
033300                      100 - (100 / (1 + W05-RS-RATIO))
033400              END-IF
033500          END-IF
033600      END-IF.
033700  E400-EXIT.
033800      EXIT.
033900*----------------------------------------------------------------*
034000  E410-SUM-GAIN-LOSS.
034100*----------------------------------------------------------------*
034200      COMPUTE WS-DELTA = W02-PRICE-CLOSE (WS-SUB2) -
034300          W02-PRICE-CLOSE (WS-SUB2 - 1)
034400      IF WS-DELTA > ZERO
034500          ADD WS-DELTA TO W05-GAIN-SUM
034600      ELSE
034700          IF WS-DELTA < ZERO
034800              COMPUTE W05-LOSS-SUM = W05-LOSS-SUM - WS-DELTA
034900          END-IF
035000      END-IF.
035100  E410-EXIT.
035200      EXIT.
035300*----------------------------------------------------------------*
035400  E500-CALC-BOLL.
035500*----------------------------------------------------------------*
035600      IF WS-SUB < 20
035700          MOVE ZERO TO W03-BOLL-U (WS-SUB)
035800          MOVE ZERO TO W03-BOLL-M (WS-SUB)
035900          MOVE ZERO TO W03-BOLL-L (WS-SUB)
036000      ELSE
036100          MOVE W03-MA20 (WS-SUB) TO W03-BOLL-M (WS-SUB)
036200          MOVE ZERO TO W06-SUM-SQ-DEV
036300          COMPUTE WS-WINDOW-START = WS-SUB - 19
036400          PERFORM E510-SUM-SQ-DEV THRU E510-EXIT
036500              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
036600              UNTIL WS-SUB2 > WS-SUB
036700          COMPUTE W06-VARIANCE = W06-SUM-SQ-DEV / 19
036800          MOVE W06-VARIANCE TO WS-SQRT-X
036900          PERFORM E520-CALC-SQRT THRU E520-EXIT
037000          MOVE WS-SQRT-RESULT TO W06-STD-DEV
037100          COMPUTE W03-BOLL-U (WS-SUB) =
037200              W03-BOLL-M (WS-SUB) + (2 * W06-STD-DEV)
037300          COMPUTE W03-BOLL-L (WS-SUB) =
037400              W03-BOLL-M (WS-SUB) - (2 * W06-STD-DEV)
037500      END-IF.
037600  E500-EXIT.
037700      EXIT.
037800*----------------------------------------------------------------*
037900  E510-SUM-SQ-DEV.
038000*----------------------------------------------------------------*
038100      COMPUTE WS-SQ-DEV-WORK =
038200          (W02-PRICE-CLOSE (WS-SUB2) - W03-MA20 (WS-SUB)) *
038300          (W02-PRICE-CLOSE (WS-SUB2) - W03-MA20 (WS-SUB))
038400      ADD WS-SQ-DEV-WORK TO W06-SUM-SQ-DEV.
038500  E510-EXIT.
038600      EXIT.
038700*----------------------------------------------------------------*
038800  E520-CALC-SQRT.
038900*----------------------------------------------------------------*
039000      IF WS-SQRT-X = ZERO
039100          MOVE ZERO TO WS-SQRT-RESULT
039200      ELSE
039300          COMPUTE WS-SQRT-GUESS = WS-SQRT-X / 2
039400          IF WS-SQRT-GUESS = ZERO
039500              MOVE 0.000001 TO WS-SQRT-GUESS
039600          END-IF
039700          PERFORM E525-SQRT-ITERATE THRU E525-EXIT
039800              VARYING WS-SQRT-ITER FROM 1 BY 1
039900              UNTIL WS-SQRT-ITER > 20
040000          MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
040100      END-IF.
040200  E520-EXIT.
040300      EXIT.
040400*----------------------------------------------------------------*
040500  E525-SQRT-ITERATE.
040600*----------------------------------------------------------------*
040700      COMPUTE WS-SQRT-GUESS ROUNDED =
040800          (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
040900  E525-EXIT.
041000      EXIT.
041100*----------------------------------------------------------------*
041200  F100-WRITE-DIAG-ROWS.
041300*----------------------------------------------------------------*
041400      PERFORM F150-WRITE-ONE-ROW THRU F150-EXIT
041500          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-PRICE-CT.
041600  F100-EXIT.
041700      EXIT.
041800*----------------------------------------------------------------*
041900  F150-WRITE-ONE-ROW.
042000*----------------------------------------------------------------*
042100      MOVE SPACES TO DG-RECORD
042200      MOVE EM-CODE TO DG-ETF-CODE
042300      MOVE W02-PRICE-DATE (WS-SUB) TO DG-DATE
042400      MOVE W03-MA5 (WS-SUB) TO DG-MA5
042500      MOVE W03-MA20 (WS-SUB) TO DG-MA20
042600      MOVE W03-RSI (WS-SUB) TO DG-RSI
042700      MOVE W03-BOLL-U (WS-SUB) TO DG-BOLL-U
042800      MOVE W03-BOLL-M (WS-SUB) TO DG-BOLL-M
042900      MOVE W03-BOLL-L (WS-SUB) TO DG-BOLL-L
043000      WRITE DG-RECORD
043100      ADD 1 TO WS-ROWS-WRITTEN-CT.
043200  F150-EXIT.
043300      EXIT.
043400*----------------------------------------------------------------*
043500  Z900-CLOSE-FILES.
043600*----------------------------------------------------------------*
043700      CLOSE INDC-MASTER-FILE
043800      CLOSE INDC-PRICE-FILE
043900      CLOSE INDC-DIAG-FILE.
044000  Z900-EXIT.
044100      EXIT.
044200
