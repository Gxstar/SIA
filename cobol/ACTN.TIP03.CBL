000100*****************************************************************
000200*
000300* PROGRAM    : ACTN-ACTION-LOAD
000400* FILE       : ACTN.TIP03
000500* PURPOSE    : VALIDATE THE DAILY ACTUAL-ACTION FEED (WHAT THE
000600*              TRADING DESK REALLY DID FOR EACH FUND) AND STAGE
000700*              IT ONTO THE ACTUAL-ACTION FILE THAT THE PERFORMANCE
000800*              HISTORY REPORT MATCHES AGAINST THE SUGGESTED
000900*              ACTION.
001000*              CHECKS THAT THE ACTION CODE IS BUY/SELL/HOLD AND
001100*              THAT THE (CODE,DATE) KEY IS IN ASCENDING ORDER.
001200*
001300*****************************************************************
001400  IDENTIFICATION DIVISION.
001500  PROGRAM-ID. ACTN-ACTION-LOAD.
001600  AUTHOR. R. HALVORSEN.
001700  INSTALLATION. FUND SERVICES DATA CENTER.
001800  DATE-WRITTEN. 04/03/1989.
001900  DATE-COMPILED. 04/03/1989.
002000  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*****************************************************************
002200*    C H A N G E   L O G
002300*****************************************************************
002400* 040389 RH  INITIAL RELEASE - TKT EF-1004 - ACTUAL ACTION FEED
002500*              LOAD FOR THE PERFORMANCE HISTORY MATCH-MERGE
002600* 071590 RH  TKT EF-1050 - REJECT ACTION CODES OUTSIDE
002700*              BUY / SELL / HOLD
002800* 112291 JKL TKT EF-1125 - REMARK FIELD WIDENED TO 40 BYTES
002900*              PER COMPLIANCE REQUEST
003000* 122998 MPT TKT EF-1403 - YEAR 2000 - AA-DATE REMAINS AN
003100*              8-BYTE YYYYMMDD FIELD, NO 2-DIGIT YEAR IN USE
003200* 081502 DSW TKT EF-1489 - REJECT COUNT AND FIRST-ROW SWITCH
003300*              MOVED TO STANDALONE 77-LEVELS PER SHOP STANDARD
003400*****************************************************************
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SPECIAL-NAMES.
003800      C01 IS TOP-OF-FORM.
003900  INPUT-OUTPUT SECTION.
004000  FILE-CONTROL.
004100      SELECT ACTN-RAW-FEED ASSIGN TO ACTNRAW
004200          ORGANIZATION IS LINE SEQUENTIAL
004300          FILE STATUS IS WS-FEED-STATUS.
004400      SELECT ACTN-ACTUAL-ACTION ASSIGN TO ACTNFEED
004500          ORGANIZATION IS LINE SEQUENTIAL
004600          FILE STATUS IS WS-ACTN-STATUS.
004700  DATA DIVISION.
004800  FILE SECTION.
004900  FD  ACTN-RAW-FEED
005000      RECORDING MODE IS F.
005100  01  ACTN-RAW-RECORD.
005200      05  ACTN-RAW-CODE                 PIC X(06).
005300      05  ACTN-RAW-DATE                 PIC X(08).
005400      05  ACTN-RAW-ACTION               PIC X(04).
005500          88  VALID-ACTION-CODE             VALUES 'BUY ' 'SELL'
005600                                                    'HOLD'.
005700      05  ACTN-RAW-AMOUNT               PIC S9(07)V9(02).
005800      05  ACTN-RAW-REMARK               PIC X(40).
005900      05  FILLER                        PIC X(04).
006000  01  ACTN-RAW-KEY-VIEW REDEFINES ACTN-RAW-RECORD.
006100      05  ACTN-RAW-CODE-NUM             PIC 9(06).
006200      05  FILLER                        PIC X(65).
006300  01  ACTN-RAW-DATE-VIEW REDEFINES ACTN-RAW-RECORD.
006400      05  FILLER                        PIC X(06).
006500      05  ACTN-RAW-DATE-CCYY            PIC 9(04).
006600      05  ACTN-RAW-DATE-MM              PIC 9(02).
006700      05  ACTN-RAW-DATE-DD              PIC 9(02).
006800      05  FILLER                        PIC X(57).
006900  FD  ACTN-ACTUAL-ACTION
007000      RECORDING MODE IS F.
007100  01  ACTN-ACTION-RECORD.
007200      05  AA-ETF-CODE                   PIC X(06).
007300      05  AA-DATE                       PIC X(08).
007400      05  AA-ACTION                     PIC X(04).
007500      05  AA-AMOUNT                     PIC S9(07)V9(02).
007600      05  AA-REMARK                     PIC X(40).
007700      05  FILLER                        PIC X(04).
007800  01  ACTN-ACTION-KEY-VIEW REDEFINES ACTN-ACTION-RECORD.
007900      05  AA-KEY-CODE-NUM               PIC 9(06).
008000      05  FILLER                        PIC X(65).
008100  WORKING-STORAGE SECTION.
008200  01  WS-FILE-STATUS-GROUP.
008300      05  WS-FEED-STATUS                PIC X(02) VALUE SPACES.
008400      05  WS-ACTN-STATUS                PIC X(02) VALUE SPACES.
008500  01  WS-SWITCHES.
008600      05  WS-FEED-EOF-SW                PIC X(01) VALUE 'N'.
008700          88  FEED-EOF                      VALUE 'Y'.
008800  77  WS-FIRST-ROW-SW                   PIC X(01) VALUE 'Y'.
008900      88  FIRST-ROW                         VALUE 'Y'.
009000  01  WS-COUNTERS COMP.
009100      05  WS-FEED-READ-CT               PIC 9(05) VALUE ZERO.
009200      05  WS-ACTN-WRITE-CT              PIC 9(05) VALUE ZERO.
009300  77  WS-REJECT-CT                      PIC 9(05) COMP VALUE ZERO.
009400  01  WS-PREV-KEY.
009500      05  WS-PREV-CODE                  PIC X(06) VALUE LOW-VALUE.
009600      05  WS-PREV-DATE                  PIC X(08) VALUE LOW-VALUE.
009700  01  WS-CURR-KEY.
009800      05  WS-CURR-CODE                  PIC X(06).
009900      05  WS-CURR-DATE                  PIC X(08).
010000*****************************************************************
010100     PROCEDURE DIVISION.
010200*****************************************************************
010300  A000-MAIN-PROCESS.
010400      PERFORM B100-OPEN-FILES
010500      PERFORM C100-READ-FEED THRU C100-EXIT
010600      PERFORM D100-PROCESS-ROW THRU D100-EXIT
010700          UNTIL FEED-EOF
010800      DISPLAY 'ACTN-ACTION-LOAD - RUN TOTALS'
010900      DISPLAY '  FEED ROWS READ . . . . . . ' WS-FEED-READ-CT
011000      DISPLAY '  ACTION ROWS WRITTEN  . . . ' WS-ACTN-WRITE-CT
011100      DISPLAY '  ROWS REJECTED  . . . . . . ' WS-REJECT-CT
011200      PERFORM Z900-CLOSE-FILES
011300      STOP RUN.
011400  A000-EXIT.
011500      EXIT.
011600*----------------------------------------------------------------*
011700  B100-OPEN-FILES.
011800*----------------------------------------------------------------*
011900      OPEN INPUT ACTN-RAW-FEED
012000      IF WS-FEED-STATUS NOT = '00'
012100          DISPLAY 'ACTN-ACTION-LOAD - ERROR OPENING ACTNRAW '
012200                  WS-FEED-STATUS
012300          STOP RUN
012400      END-IF
012500      OPEN OUTPUT ACTN-ACTUAL-ACTION
012600      IF WS-ACTN-STATUS NOT = '00'
012700          DISPLAY 'ACTN-ACTION-LOAD - ERROR OPENING ACTNFEED '
012800                  WS-ACTN-STATUS
012900          CLOSE ACTN-RAW-FEED
013000          STOP RUN
013100      END-IF.
013200  B100-EXIT.
013300      EXIT.
013400*----------------------------------------------------------------*
013500  C100-READ-FEED.
013600*----------------------------------------------------------------*
013700      READ ACTN-RAW-FEED
013800          AT END
013900              MOVE 'Y' TO WS-FEED-EOF-SW
014000          NOT AT END
014100              ADD 1 TO WS-FEED-READ-CT
014200      END-READ.
014300  C100-EXIT.
014400      EXIT.
014500*----------------------------------------------------------------*
014600  D100-PROCESS-ROW.
014700*----------------------------------------------------------------*
014800      MOVE ACTN-RAW-CODE TO WS-CURR-CODE
014900      MOVE ACTN-RAW-DATE TO WS-CURR-DATE
015000      IF NOT (ACTN-RAW-CODE NUMERIC AND ACTN-RAW-DATE NUMERIC
015100              AND VALID-ACTION-CODE AND ACTN-RAW-AMOUNT NUMERIC)
015200          DISPLAY 'ACTN-ACTION-LOAD - REJECT INVALID ROW '
015300                  ACTN-RAW-CODE ' ' ACTN-RAW-DATE
015400          ADD 1 TO WS-REJECT-CT
015500      ELSE
015600          IF FIRST-ROW
015700              MOVE 'N' TO WS-FIRST-ROW-SW
015800          ELSE
015900              IF WS-CURR-CODE = WS-PREV-CODE
016000                      AND WS-CURR-DATE NOT > WS-PREV-DATE
016100                  DISPLAY 'ACTN-ACTION-LOAD - OUT-OF-SEQUENCE '
016200                          WS-CURR-CODE ' ' WS-CURR-DATE
016300                  ADD 1 TO WS-REJECT-CT
016400                  GO TO D100-SKIP-WRITE
016500              END-IF
016600          END-IF
016700          PERFORM D200-WRITE-ACTION THRU D200-EXIT
016800          MOVE WS-CURR-CODE TO WS-PREV-CODE
016900          MOVE WS-CURR-DATE TO WS-PREV-DATE
017000      END-IF.
017100  D100-SKIP-WRITE.
017200      PERFORM C100-READ-FEED THRU C100-EXIT.
017300  D100-EXIT.
017400      EXIT.
017500*----------------------------------------------------------------*
017600  D200-WRITE-ACTION.
017700*----------------------------------------------------------------*
017800      MOVE SPACES TO ACTN-ACTION-RECORD
017900      MOVE ACTN-RAW-CODE TO AA-ETF-CODE
018000      MOVE ACTN-RAW-DATE TO AA-DATE
018100      MOVE ACTN-RAW-ACTION TO AA-ACTION
018200      MOVE ACTN-RAW-AMOUNT TO AA-AMOUNT
018300      MOVE ACTN-RAW-REMARK TO AA-REMARK
018400      WRITE ACTN-ACTION-RECORD
018500      ADD 1 TO WS-ACTN-WRITE-CT.
018600  D200-EXIT.
018700      EXIT.
018800*----------------------------------------------------------------*
018900  Z900-CLOSE-FILES.
019000*----------------------------------------------------------------*
019100      CLOSE ACTN-RAW-FEED
019200      CLOSE ACTN-ACTUAL-ACTION.
019300  Z900-EXIT.
019400      EXIT.
019500
