000100*****************************************************************
000200*
000300* PROGRAM    : ETFM-WATCHLIST-MAINT
000400* FILE       : ETFM.TIP01
000500* PURPOSE    : ADD CANDIDATE FUND CODES TO THE ETF WATCH-LIST
000600*              MASTER.  VALIDATES THE CODE, SKIPS DUPLICATES,
000700*              DEFAULTS THE FUND NAME FROM THE HOUSE LOOKUP
000800*              TABLE WHEN NO EXTERNAL NAME FEED IS AVAILABLE.
000900*
001000*****************************************************************
001100  IDENTIFICATION DIVISION.
001200  PROGRAM-ID. ETFM-WATCHLIST-MAINT.
001300  AUTHOR. R. HALVORSEN.
001400  INSTALLATION. FUND SERVICES DATA CENTER.
001500  DATE-WRITTEN. 03/14/1989.
001600  DATE-COMPILED. 03/14/1989.
001700  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900*    C H A N G E   L O G
002000*****************************************************************
002100* 031489 RH  INITIAL RELEASE - TKT EF-1001 - WATCH LIST ADD
002200* 051590 RH  TKT EF-1042 - REJECT NON-NUMERIC CANDIDATE CODES
002300* 092291 JKL TKT EF-1119 - DEFAULT NAME FROM HOUSE LOOKUP TABLE
002400* 042693 JKL TKT EF-1204 - SKIP DUPLICATES INSTEAD OF ABEND
002500* 110794 MPT TKT EF-1288 - RAISED EXIST-CODE TABLE TO 500 FUNDS
002600* 081596 MPT TKT EF-1355 - ADDED RUN COUNTS TO CONSOLE MESSAGES
002700* 122998 MPT TKT EF-1401 - YEAR 2000 - WATCH FOR 4-DIGIT CC/YY
002800*              DATE FIELDS FLOWING THROUGH FROM UPSTREAM FEEDS
002900* 031599 DSW TKT EF-1412 - FOLLOW-UP ON EF-1401, NO DATA FIELDS
003000*              IN THIS PROGRAM CARRY A CENTURY DIGIT - CLOSED
003100* 092502 DSW TKT EF-1491 - DUP-FOUND SWITCH AND DUP COUNT MOVED
003200*              TO STANDALONE 77-LEVELS PER SHOP STANDARD
003300*****************************************************************
003400  ENVIRONMENT DIVISION.
003500  CONFIGURATION SECTION.
003600  SPECIAL-NAMES.
003700      C01 IS TOP-OF-FORM.
003800  INPUT-OUTPUT SECTION.
003900  FILE-CONTROL.
004000      SELECT ETFM-OLD-MASTER ASSIGN TO ETFMOLD
004100          ORGANIZATION IS LINE SEQUENTIAL
004200          FILE STATUS IS WS-OLDMAS-STATUS.
004300      SELECT ETFM-NEW-MASTER ASSIGN TO ETFMNEW
004400          ORGANIZATION IS LINE SEQUENTIAL
004500          FILE STATUS IS WS-NEWMAS-STATUS.
004600      SELECT ETFM-CANDIDATE ASSIGN TO ETFMCAND
004700          ORGANIZATION IS LINE SEQUENTIAL
004800          FILE STATUS IS WS-CAND-STATUS.
004900  DATA DIVISION.
005000  FILE SECTION.
005100  FD  ETFM-OLD-MASTER
005200      RECORDING MODE IS F.
005300  01  ETFM-OLD-MASTER-RECORD.
005400      05  ETFM-OLD-CODE                 PIC X(06).
005500      05  ETFM-OLD-NAME                 PIC X(30).
005600      05  ETFM-OLD-EXCHANGE             PIC X(10).
005700      05  ETFM-OLD-CATEGORY             PIC X(10).
005800      05  FILLER                        PIC X(04).
005900  01  ETFM-OLD-CODE-VIEW REDEFINES ETFM-OLD-MASTER-RECORD.
006000      05  ETFM-OLD-CODE-NUM             PIC 9(06).
006100      05  FILLER                        PIC X(54).
006200  FD  ETFM-NEW-MASTER
006300      RECORDING MODE IS F.
006400  01  ETFM-NEW-MASTER-RECORD.
006500      05  ETFM-NEW-CODE                 PIC X(06).
006600      05  ETFM-NEW-NAME                 PIC X(30).
006700      05  ETFM-NEW-EXCHANGE             PIC X(10).
006800      05  ETFM-NEW-CATEGORY             PIC X(10).
006900      05  FILLER                        PIC X(04).
007000  01  ETFM-NEW-CODE-VIEW REDEFINES ETFM-NEW-MASTER-RECORD.
007100      05  ETFM-NEW-CODE-NUM             PIC 9(06).
007200      05  FILLER                        PIC X(54).
007300  FD  ETFM-CANDIDATE
007400      RECORDING MODE IS F.
007500  01  ETFM-CANDIDATE-RECORD.
007600      05  ETFM-CAND-CODE                PIC X(06).
007700      05  FILLER                        PIC X(74).
007800  01  ETFM-CAND-CODE-VIEW REDEFINES ETFM-CANDIDATE-RECORD.
007900      05  ETFM-CAND-CODE-NUM            PIC 9(06).
008000      05  FILLER                        PIC X(74).
008100  WORKING-STORAGE SECTION.
008200  01  WS-FILE-STATUS-GROUP.
008300      05  WS-OLDMAS-STATUS              PIC X(02) VALUE SPACES.
008400      05  WS-NEWMAS-STATUS              PIC X(02) VALUE SPACES.
008500      05  WS-CAND-STATUS                PIC X(02) VALUE SPACES.
008600  01  WS-SWITCHES.
008700      05  WS-OLDMAS-EOF-SW              PIC X(01) VALUE 'N'.
008800          88  OLDMAS-EOF                    VALUE 'Y'.
008900      05  WS-CAND-EOF-SW                PIC X(01) VALUE 'N'.
009000          88  CAND-EOF                      VALUE 'Y'.
009100 77  WS-DUP-FOUND-SW                   PIC X(01) VALUE 'N'.
009200     88  DUP-FOUND                         VALUE 'Y'.
009300  01  WS-COUNTERS COMP.
009400      05  WS-OLDMAS-CT                  PIC 9(05) VALUE ZERO.
009500      05  WS-CAND-READ-CT               PIC 9(05) VALUE ZERO.
009600      05  WS-ADDED-CT                   PIC 9(05) VALUE ZERO.
009700      05  WS-REJECT-CT                  PIC 9(05) VALUE ZERO.
009800      05  WS-SUB                        PIC 9(05) VALUE ZERO.
009900 77  WS-DUP-CT                         PIC 9(05) COMP VALUE ZERO.
010000*    EXISTING-CODE TABLE - LOADED FROM THE OLD MASTER, THEN
010100*    EXTENDED IN PLACE AS EACH NEW CANDIDATE IS ACCEPTED, SO A
010200*    CANDIDATE CANNOT DUPLICATE A CODE ADDED EARLIER THIS RUN.
010300  01  WS-EXIST-CODE-TABLE.
010400      05  WS-EXIST-CODE OCCURS 1 TO 500 TIMES
010500                         DEPENDING ON WS-SUB
010600                         INDEXED BY WS-EXIST-IDX
010700                         PIC X(06).
010800*    HOUSE LOOKUP TABLE OF CODE-TO-NAME DEFAULTS - LOADED AS A
010900*    LITERAL BLOCK AND REDEFINED AS A TABLE, PER SHOP PRACTICE.
011000  01  W01-NAME-TABLE-LOAD.
011100       05  FILLER PIC X(36) VALUE '510300HS300 ETF'.
011200       05  FILLER PIC X(36) VALUE '510500ZZ500 ETF'.
011300       05  FILLER PIC X(36) VALUE '512880SECURITIES ETF'.
011400       05  FILLER PIC X(36) VALUE '159915CHINEXT ETF'.
011500       05  FILLER PIC X(36) VALUE '159941STAR50 ETF'.
011600       05  FILLER PIC X(36) VALUE '159919HS300 ETF-2'.
011700       05  FILLER PIC X(36) VALUE '511880YINHUA ETF'.
011800       05  FILLER PIC X(36) VALUE '510880DIVIDEND ETF'.
011900       05  FILLER PIC X(36) VALUE '159920GROWTH ETF'.
012000       05  FILLER PIC X(36) VALUE '159937ZZ1000 ETF'.
012100  01  W01-NAME-TABLE REDEFINES W01-NAME-TABLE-LOAD.
012200      05  W01-NAME-ENTRY OCCURS 10 TIMES
012300                         INDEXED BY W01-NAME-IDX.
012400          10  W01-NAME-CODE              PIC X(06).
012500          10  W01-NAME-VALUE             PIC X(30).
012600  01  WS-NEW-ENTRY-AREA.
012700      05  WS-NEW-NAME                   PIC X(30).
012800      05  WS-NAME-FOUND-SW              PIC X(01) VALUE 'N'.
012900          88  NAME-FOUND                    VALUE 'Y'.
013000  PROCEDURE DIVISION.
013100  A000-MAIN-PROCESS.
013200      PERFORM B100-OPEN-FILES
013300      PERFORM C100-COPY-OLD-MASTER THRU C100-EXIT
013400          UNTIL OLDMAS-EOF
013500      PERFORM D100-READ-CANDIDATE THRU D100-EXIT
013600      PERFORM E100-PROCESS-CANDIDATE THRU E100-EXIT
013700          UNTIL CAND-EOF
013800      DISPLAY 'ETFM-WATCHLIST-MAINT - RUN TOTALS'
013900      DISPLAY '  OLD MASTER RECORDS COPIED . . ' WS-OLDMAS-CT
014000      DISPLAY '  CANDIDATES READ  . . . . . . . ' WS-CAND-READ-CT
014100      DISPLAY '  CANDIDATES ADDED . . . . . . . ' WS-ADDED-CT
014200      DISPLAY '  CANDIDATES REJECTED  . . . . . ' WS-REJECT-CT
014300      DISPLAY '  CANDIDATES SKIPPED (DUP)  . . . ' WS-DUP-CT
014400      PERFORM Z900-CLOSE-FILES
014500      STOP RUN.
014600  A000-EXIT.
014700      EXIT.
014800*----------------------------------------------------------------*
014900  B100-OPEN-FILES.
015000*----------------------------------------------------------------*
015100      OPEN INPUT ETFM-OLD-MASTER
015200      IF WS-OLDMAS-STATUS NOT = '00'
015300          DISPLAY 'ETFM-WATCHLIST-MAINT - ERROR OPENING ETFMOLD '
015400                  WS-OLDMAS-STATUS
015500          PERFORM Z900-CLOSE-FILES
015600          STOP RUN
015700      END-IF
015800      OPEN OUTPUT ETFM-NEW-MASTER
015900      IF WS-NEWMAS-STATUS NOT = '00'
016000          DISPLAY 'ETFM-WATCHLIST-MAINT - ERROR OPENING ETFMNEW '
016100                  WS-NEWMAS-STATUS
016200          PERFORM Z900-CLOSE-FILES
016300          STOP RUN
016400      END-IF
016500      OPEN INPUT ETFM-CANDIDATE
016600      IF WS-CAND-STATUS NOT = '00'
016700          DISPLAY 'ETFM-WATCHLIST-MAINT - ERROR OPENING ETFMCAND '
016800                  WS-CAND-STATUS
016900          PERFORM Z900-CLOSE-FILES
017000          STOP RUN
017100      END-IF.
017200  B100-EXIT.
017300      EXIT.
017400*----------------------------------------------------------------*
017500  C100-COPY-OLD-MASTER.
017600*----------------------------------------------------------------*
017700      READ ETFM-OLD-MASTER
017800          AT END
017900              MOVE 'Y' TO WS-OLDMAS-EOF-SW
018000          NOT AT END
018100              ADD 1 TO WS-OLDMAS-CT
018200              ADD 1 TO WS-SUB
018300              IF WS-SUB > 500
018400                  DISPLAY 'ETFM-WATCHLIST-MAINT - EXIST TBL FULL'
018500                  MOVE 'Y' TO WS-OLDMAS-EOF-SW
018600              ELSE
018700                  MOVE ETFM-OLD-CODE TO WS-EXIST-CODE (WS-SUB)
018800                  MOVE ETFM-OLD-MASTER-RECORD
018900                      TO ETFM-NEW-MASTER-RECORD
019000                  WRITE ETFM-NEW-MASTER-RECORD
019100              END-IF
019200      END-READ.
019300  C100-EXIT.
019400      EXIT.
019500*----------------------------------------------------------------*
019600  D100-READ-CANDIDATE.
019700*----------------------------------------------------------------*
019800      READ ETFM-CANDIDATE
019900          AT END
020000              MOVE 'Y' TO WS-CAND-EOF-SW
020100          NOT AT END
020200              ADD 1 TO WS-CAND-READ-CT
020300      END-READ.
020400  D100-EXIT.
020500      EXIT.
020600*----------------------------------------------------------------*
020700  E100-PROCESS-CANDIDATE.
020800*----------------------------------------------------------------*
020900      IF ETFM-CAND-CODE NOT NUMERIC
021000          DISPLAY 'ETFM-WATCHLIST-MAINT - REJECT ' ETFM-CAND-CODE
021100                  ' - MUST BE A 6-DIGIT NUMERIC CODE'
021200          ADD 1 TO WS-REJECT-CT
021300      ELSE
021400          PERFORM E200-CHECK-DUPLICATE THRU E200-EXIT
021500          IF DUP-FOUND
021600              DISPLAY 'ETFM-WATCHLIST-MAINT - SKIP '
021700                      ETFM-CAND-CODE ' - ALREADY EXISTS'
021800              ADD 1 TO WS-DUP-CT
021900          ELSE
022000              PERFORM E300-DEFAULT-NAME THRU E300-EXIT
022100              PERFORM E400-INSERT-MASTER THRU E400-EXIT
022200          END-IF
022300      END-IF
022400      PERFORM D100-READ-CANDIDATE THRU D100-EXIT.
022500  E100-EXIT.
022600      EXIT.
022700*----------------------------------------------------------------*
022800  E200-CHECK-DUPLICATE.
022900*----------------------------------------------------------------*
023000      MOVE 'N' TO WS-DUP-FOUND-SW
023100      SET WS-EXIST-IDX TO 1
023200      SEARCH WS-EXIST-CODE
023300          AT END
023400              CONTINUE
023500          WHEN WS-EXIST-CODE (WS-EXIST-IDX) = ETFM-CAND-CODE
023600              MOVE 'Y' TO WS-DUP-FOUND-SW
023700      END-SEARCH.
023800  E200-EXIT.
023900      EXIT.
024000*----------------------------------------------------------------*
024100  E300-DEFAULT-NAME.
024200*----------------------------------------------------------------*
024300      MOVE 'N' TO WS-NAME-FOUND-SW
024400      MOVE ETFM-CAND-CODE TO WS-NEW-NAME
024500      SET W01-NAME-IDX TO 1
024600      SEARCH W01-NAME-ENTRY
024700          AT END
024800              CONTINUE
024900          WHEN W01-NAME-CODE (W01-NAME-IDX) = ETFM-CAND-CODE
025000              MOVE 'Y' TO WS-NAME-FOUND-SW
025100              MOVE W01-NAME-VALUE (W01-NAME-IDX) TO WS-NEW-NAME
025200      END-SEARCH.
025300  E300-EXIT.
025400      EXIT.
025500*----------------------------------------------------------------*
025600  E400-INSERT-MASTER.
025700*----------------------------------------------------------------*
025800      MOVE SPACES TO ETFM-NEW-MASTER-RECORD
025900      MOVE ETFM-CAND-CODE TO ETFM-NEW-CODE
026000      MOVE WS-NEW-NAME TO ETFM-NEW-NAME
026100      MOVE 'SH-SZ' TO ETFM-NEW-EXCHANGE
026200      MOVE 'ETF' TO ETFM-NEW-CATEGORY
026300      WRITE ETFM-NEW-MASTER-RECORD
026400      ADD 1 TO WS-SUB
026500      IF WS-SUB <= 500
026600          MOVE ETFM-CAND-CODE TO WS-EXIST-CODE (WS-SUB)
026700      END-IF
026800      ADD 1 TO WS-ADDED-CT
026900      DISPLAY 'ETFM-WATCHLIST-MAINT - ADD  ' ETFM-CAND-CODE
027000              ' ' WS-NEW-NAME.
027100  E400-EXIT.
027200      EXIT.
027300*----------------------------------------------------------------*
027400  Z900-CLOSE-FILES.
027500*----------------------------------------------------------------*
027600      CLOSE ETFM-OLD-MASTER
027700      CLOSE ETFM-NEW-MASTER
027800      CLOSE ETFM-CANDIDATE.
027900  Z900-EXIT.
028000      EXIT.
