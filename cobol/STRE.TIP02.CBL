000100*****************************************************************
000200*
000300* PROGRAM    : STRE-STRATEGY-ENGINE
000400* FILE       : STRE.TIP02
000500* PURPOSE    : FOR EACH FUND ON THE WATCH LIST, PULL ITS CLOSING
000600*              PRICE HISTORY, RUN THE MOVING-AVERAGE, RSI AND
000700*              BOLLINGER BAND SIGNAL STRATEGIES, VOTE THE THREE
000800*              SIGNALS INTO A FINAL ACTION, SIZE A SUGGESTED BUY
000900*              AMOUNT, BUILD THE ADVICE LINE, WRITE THE DAILY
001000*              STRATEGY RECORD AND PRINT THE STRATEGY REPORT.
001100*              THIS IS THE MAIN PROGRAM OF THE ETF ADVISOR SUITE.
001200*
001300*****************************************************************
001400  IDENTIFICATION DIVISION.
001500  PROGRAM-ID. STRE-STRATEGY-ENGINE.
001600  AUTHOR. R. HALVORSEN.
001700  INSTALLATION. FUND SERVICES DATA CENTER.
001800  DATE-WRITTEN. 05/01/1989.
001900  DATE-COMPILED. 05/01/1989.
002000  SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002100*****************************************************************
002200*    C H A N G E   L O G
002300*****************************************************************
002400* 050189 RH  INITIAL RELEASE - TKT EF-1010 - MOVING AVERAGE
002500*              SIGNAL ONLY, NO REPORT YET
002600* 072689 RH  TKT EF-1019 - ADDED RSI SIGNAL AND VOTE COMBINER
002700* 111389 RH  TKT EF-1031 - ADDED BOLLINGER BAND SIGNAL
002800* 042290 JKL TKT EF-1057 - POSITION SIZING AND SUGGESTED AMOUNT
002900* 091590 JKL TKT EF-1071 - RULE-BASED ADVICE TEXT ADDED TO THE
003000*              DAILY STRATEGY RECORD PER COMPLIANCE REQUEST
003100* 030491 JKL TKT EF-1098 - STRATEGY REPORT PRINT FILE, ONE GROUP
003200*              PER FUND PLUS RUN TRAILER TOTALS
003300* 081592 MPT TKT EF-1150 - RSI WINDOW WIDENED TO 200 CLOSES TO
003400*              MATCH THE WATCH LIST HISTORY RETENTION POLICY
003500* 022394 MPT TKT EF-1203 - SQUARE ROOT FOR BOLLINGER BANDS NOW
003600*              COMPUTED IN-LINE, NO VENDOR MATH SUBROUTINE CALL
003700* 051595 DSW TKT EF-1266 - VOTE TIE-BREAK CORRECTED TO FAVOR
003800*              THE LARGER SUMMED CONFIDENCE, NOT FIRST VOTER
003900* 122998 MPT TKT EF-1400 - YEAR 2000 - RUN DATE WINDOWED, 00-49
004000*              ASSUMED 20CC, 50-99 ASSUMED 19CC
004100* 031599 MPT TKT EF-1403 - YEAR 2000 - CLOSURE, REGRESSION RUN
004200*              AGAINST 1999/2000 BOUNDARY DATES, NO DEFECTS
004300* 061503 DSW TKT EF-1455 - SUGGESTED AMOUNT CAP VERIFIED AGAINST
004400*              NEW 50 PERCENT POSITION CEILING, NO CODE CHANGE
004500* 092903 DSW TKT EF-1459 - FUNDS-PROCESSED COUNT MOVED TO
004600*              STANDALONE 77-LEVEL PER SHOP STANDARD
004700* 021503 JPH TKT EF-1512 - POSITION SIZE PCT WAS CONFIDENCE * 0.5,
004800*              CHANGED TO 0.10 PLUS (CONFIDENCE MINUS 0.50) * 0.80
004900*              PER THE DESK'S SCALING MEMO
005000* 092903 DSW TKT EF-1460 - 1-1-1 VOTE SPLIT ALWAYS FELL THROUGH TO
005100*              HOLD - VOTE COMBINER NOW WALKS BUY, SELL, HOLD AND
005200*              KEEPS THE ACTION WITH THE HIGHEST SUMMED CONFIDENCE
005300* 092903 DSW TKT EF-1461 - SIZING GUARD ONLY ZEROED THE SUGGESTED
005400*              AMOUNT ON HOLD - SELL NOW ALSO CARRIES ZERO AMOUNT
005500* 100103 DSW TKT EF-1464 - ADVICE TEXT RAN WORDS TOGETHER AT EVERY
005600*              STRING FRAGMENT JOIN - ADDED THE MISSING SPACE
005700*****************************************************************
005800  ENVIRONMENT DIVISION.
005900  CONFIGURATION SECTION.
006000  SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM.
006200  INPUT-OUTPUT SECTION.
006300  FILE-CONTROL.
006400      SELECT STRE-MASTER-FILE ASSIGN TO STREMAST
006500          ORGANIZATION IS LINE SEQUENTIAL
006600          FILE STATUS IS WS-MAST-STATUS.
006700      SELECT STRE-PRICE-FILE ASSIGN TO STREPRCH
006800          ORGANIZATION IS LINE SEQUENTIAL
006900          FILE STATUS IS WS-PRCH-STATUS.
007000      SELECT STRE-STRATEGY-FILE ASSIGN TO STREDS
007100          ORGANIZATION IS LINE SEQUENTIAL
007200          FILE STATUS IS WS-DS-STATUS.
007300      SELECT STRE-REPORT-FILE ASSIGN TO STREREPT
007400          ORGANIZATION IS LINE SEQUENTIAL
007500          FILE STATUS IS WS-RPT-STATUS.
007600  DATA DIVISION.
007700  FILE SECTION.
007800  FD  STRE-MASTER-FILE
007900      RECORDING MODE IS F.
008000  01  EM-RECORD.
008100      05  EM-CODE                       PIC X(06).
008200      05  EM-NAME                       PIC X(30).
008300      05  EM-EXCHANGE                   PIC X(10).
008400      05  EM-CATEGORY                   PIC X(10).
008500      05  FILLER                        PIC X(04).
008600  01  EM-CODE-VIEW REDEFINES EM-RECORD.
008700      05  EM-CODE-NUM                   PIC 9(06).
008800      05  FILLER                        PIC X(54).
008900  FD  STRE-PRICE-FILE
009000      RECORDING MODE IS F.
009100  01  PH-RECORD.
009200      05  PH-ETF-CODE                   PIC X(06).
009300      05  PH-DATE.
009400          10  PH-DATE-CCYY              PIC 9(04).
009500          10  PH-DATE-MM                PIC 9(02).
009600          10  PH-DATE-DD                PIC 9(02).
009700      05  PH-OPEN                       PIC S9(05)V9(03).
009800      05  PH-CLOSE                      PIC S9(05)V9(03).
009900      05  PH-HIGH                       PIC S9(05)V9(03).
010000      05  PH-LOW                        PIC S9(05)V9(03).
010100      05  PH-VOLUME                     PIC 9(10).
010200      05  PH-CHG-PCT                    PIC S9(03)V9(02).
010300      05  FILLER                        PIC X(04).
010400  01  PH-KEY-VIEW REDEFINES PH-RECORD.
010500      05  PH-KEY-CODE-NUM               PIC 9(06).
010600      05  FILLER                        PIC X(59).
010700  FD  STRE-STRATEGY-FILE
010800      RECORDING MODE IS F.
010900  01  DS-RECORD.
011000      05  DS-ETF-CODE                   PIC X(06).
011100      05  DS-DATE                       PIC X(08).
011200      05  DS-SIGNAL-1.
011300          10  DS-SIG1-NAME              PIC X(12).
011400          10  DS-SIG1-CODE              PIC X(04).
011500          10  DS-SIG1-CONF              PIC S9(01)V9(02).
011600          10  DS-SIG1-DETAILS           PIC X(40).
011700      05  DS-SIGNAL-2.
011800          10  DS-SIG2-NAME              PIC X(12).
011900          10  DS-SIG2-CODE              PIC X(04).
012000          10  DS-SIG2-CONF              PIC S9(01)V9(02).
012100          10  DS-SIG2-DETAILS           PIC X(40).
012200      05  DS-SIGNAL-3.
012300          10  DS-SIG3-NAME              PIC X(12).
012400          10  DS-SIG3-CODE              PIC X(04).
012500          10  DS-SIG3-CONF              PIC S9(01)V9(02).
012600          10  DS-SIG3-DETAILS           PIC X(40).
012700      05  DS-FINAL-ACT                  PIC X(04).
012800      05  DS-CONFIDENCE                 PIC S9(01)V9(02).
012900      05  DS-SUGG-AMT                   PIC S9(07)V9(02).
013000      05  DS-ADVICE                     PIC X(120).
013100      05  DS-ACTUAL-ACT                 PIC X(04).
013200      05  DS-ACTUAL-AMT                 PIC S9(07)V9(02).
013300      05  DS-REMARK                     PIC X(40).
013400      05  FILLER                        PIC X(20).
013500  01  DS-CODE-VIEW REDEFINES DS-RECORD.
013600      05  DS-CODE-NUM                   PIC 9(06).
013700      05  FILLER                        PIC X(394).
013800  01  DS-DATE-VIEW REDEFINES DS-RECORD.
013900      05  FILLER                        PIC X(06).
014000      05  DS-DATE-CCYY-V                PIC 9(04).
014100      05  DS-DATE-MM-V                  PIC 9(02).
014200      05  DS-DATE-DD-V                  PIC 9(02).
014300      05  FILLER                        PIC X(386).
014400  FD  STRE-REPORT-FILE
014500      RECORDING MODE IS F.
014600  01  RPT-LINE                          PIC X(132).
014700  WORKING-STORAGE SECTION.
014800  01  WS-FILE-STATUS-GROUP.
014900      05  WS-MAST-STATUS                PIC X(02) VALUE SPACES.
015000      05  WS-PRCH-STATUS                PIC X(02) VALUE SPACES.
015100      05  WS-DS-STATUS                  PIC X(02) VALUE SPACES.
015200      05  WS-RPT-STATUS                 PIC X(02) VALUE SPACES.
015300  01  WS-SWITCHES.
015400      05  WS-MAST-EOF-SW                PIC X(01) VALUE 'N'.
015500          88  MAST-EOF                      VALUE 'Y'.
015600      05  WS-PRCH-EOF-SW                PIC X(01) VALUE 'N'.
015700          88  PRCH-EOF                      VALUE 'Y'.
015800  77  WS-FUNDS-PROCESSED-CT            PIC 9(05) COMP VALUE ZERO.
015900  01  WS-COUNTERS COMP.
016000      05  WS-BUY-CT                     PIC 9(05) VALUE ZERO.
016100      05  WS-SELL-CT                    PIC 9(05) VALUE ZERO.
016200      05  WS-HOLD-CT                    PIC 9(05) VALUE ZERO.
016300      05  WS-PRICE-CT                   PIC 9(05) VALUE ZERO.
016400      05  WS-SUB                        PIC 9(05) VALUE ZERO.
016500      05  WS-SUB2                       PIC 9(05) VALUE ZERO.
016600      05  WS-WINDOW-START               PIC 9(05) VALUE ZERO.
016700      05  WS-SQRT-ITER                  PIC 9(02) VALUE ZERO.
016800  01  WS-RUN-DATE-GROUP.
016900      05  WS-RUN-DATE-RAW               PIC 9(06) VALUE ZERO.
017000      05  WS-RUN-DATE                   PIC X(08) VALUE SPACES.
017100  01  WS-TOTAL-SUGG-AMT                 PIC S9(09)V9(02) COMP
017200                                        VALUE ZERO.
017300  01  W02-PRICE-TABLE.
017400      05  W02-PRICE-ENTRY OCCURS 200 TIMES
017500              INDEXED BY W02-PRICE-IDX.
017600          10  W02-PRICE-DATE            PIC X(08).
017700          10  W02-PRICE-CLOSE           PIC S9(05)V9(03) COMP.
017800  01  W03-INDICATOR-TABLE.
017900      05  W03-IND-ENTRY OCCURS 200 TIMES
018000              INDEXED BY W03-IND-IDX.
018100          10  W03-MA5                   PIC S9(05)V9(06) COMP.
018200          10  W03-MA20                  PIC S9(05)V9(06) COMP.
018300          10  W03-RSI                   PIC S9(03)V9(04) COMP.
018400          10  W03-BOLL-U                PIC S9(05)V9(06) COMP.
018500          10  W03-BOLL-M                PIC S9(05)V9(06) COMP.
018600          10  W03-BOLL-L                PIC S9(05)V9(06) COMP.
018700  01  WS-ACCUM-WORK.
018800      05  WS-ACCUM-SUM                  PIC S9(09)V9(06) COMP.
018900      05  WS-DELTA                      PIC S9(05)V9(06) COMP.
019000      05  WS-SQ-DEV-WORK                PIC S9(09)V9(06) COMP.
019100  01  WS-SQRT-WORK.
019200      05  WS-SQRT-X                     PIC S9(09)V9(06) COMP.
019300      05  WS-SQRT-GUESS                 PIC S9(09)V9(06) COMP.
019400      05  WS-SQRT-RESULT                PIC S9(09)V9(06) COMP.
019500  01  W04-MOVAVG-WORK.
019600      05  W04-S-LAST                    PIC S9(05)V9(06) COMP.
019700      05  W04-L-LAST                    PIC S9(05)V9(06) COMP.
019800      05  W04-SP-PREV                   PIC S9(05)V9(06) COMP.
019900      05  W04-LP-PREV                   PIC S9(05)V9(06) COMP.
020000      05  W04-SHORT-TREND               PIC S9(03)V9(06) COMP.
020100      05  W04-LONG-TREND                PIC S9(03)V9(06) COMP.
020200      05  W04-GOLDEN-CROSS-SW           PIC X(01) VALUE 'N'.
020300          88  GOLDEN-CROSS                  VALUE 'Y'.
020400      05  W04-DEATH-CROSS-SW            PIC X(01) VALUE 'N'.
020500          88  DEATH-CROSS                   VALUE 'Y'.
020600      05  W04-PRICE-ABOVE-MA-SW         PIC X(01) VALUE 'N'.
020700          88  PRICE-ABOVE-MA                VALUE 'Y'.
020800  01  W05-RSI-WORK.
020900      05  W05-GAIN-SUM                  PIC S9(07)V9(06) COMP.
021000      05  W05-LOSS-SUM                  PIC S9(07)V9(06) COMP.
021100      05  W05-AVG-GAIN                  PIC S9(05)V9(06) COMP.
021200      05  W05-AVG-LOSS                  PIC S9(05)V9(06) COMP.
021300      05  W05-RS-RATIO                  PIC S9(05)V9(06) COMP.
021400      05  W05-RSI-LAST                  PIC S9(03)V9(04) COMP.
021500      05  W05-RSI-TREND                 PIC S9(03)V9(04) COMP.
021600      05  W05-RSI-ROUNDED               PIC S9(03)V9(01) COMP.
021700      05  WS-RSI-EDIT                   PIC ZZ9.9.
021800      05  WS-RSI-TAG                    PIC X(20) VALUE SPACES.
021900  01  W06-BOLL-WORK.
022000      05  W06-PRICE-LAST                PIC S9(05)V9(06) COMP.
022100      05  W06-U-LAST                    PIC S9(05)V9(06) COMP.
022200      05  W06-M-LAST                    PIC S9(05)V9(06) COMP.
022300      05  W06-L-LAST                    PIC S9(05)V9(06) COMP.
022400      05  W06-U-PREV                    PIC S9(05)V9(06) COMP.
022500      05  W06-M-PREV                    PIC S9(05)V9(06) COMP.
022600      05  W06-L-PREV                    PIC S9(05)V9(06) COMP.
022700      05  W06-SUM-SQ-DEV                PIC S9(09)V9(06) COMP.
022800      05  W06-VARIANCE                  PIC S9(07)V9(06) COMP.
022900      05  W06-STD-DEV                   PIC S9(05)V9(06) COMP.
023000      05  W06-POSITION                  PIC S9(03)V9(06) COMP.
023100      05  W06-BANDWIDTH                 PIC S9(03)V9(06) COMP.
023200      05  W06-PREV-BANDWIDTH            PIC S9(03)V9(06) COMP.
023300      05  W06-VOLATILITY-CHG            PIC S9(03)V9(06) COMP.
023400  01  W07-VOTE-WORK.
023500      05  W07-BUY-VOTES                 PIC 9(01) COMP.
023600      05  W07-SELL-VOTES                PIC 9(01) COMP.
023700      05  W07-HOLD-VOTES                PIC 9(01) COMP.
023800      05  W07-WIN-VOTES                 PIC 9(01) COMP.
023900      05  W07-BUY-CONF-SUM              PIC S9(03)V9(02) COMP.
024000      05  W07-SELL-CONF-SUM             PIC S9(03)V9(02) COMP.
024100      05  W07-HOLD-CONF-SUM             PIC S9(03)V9(02) COMP.
024200      05  W07-WIN-CONF-SUM              PIC S9(03)V9(02) COMP.
024300      05  W07-WIN-ACT                   PIC X(04).
024400  01  W08-SIZE-WORK.
024500      05  W08-POSITION-PCT              PIC S9(01)V9(04) COMP.
024600  01  WS-RPT-HEADER.
024700      05  FILLER                        PIC X(10) VALUE SPACES.
024800      05  WS-RPT-HDR-TITLE              PIC X(25).
024900      05  FILLER                        PIC X(05) VALUE SPACES.
025000      05  WS-RPT-HDR-SUBTITLE           PIC X(30).
025100      05  FILLER                        PIC X(05) VALUE SPACES.
025200      05  WS-RPT-HDR-DATE               PIC X(08).
025300      05  FILLER                        PIC X(49) VALUE SPACES.
025400  01  WS-RPT-GROUP-HDR.
025500      05  FILLER                        PIC X(06) VALUE SPACES.
025600      05  WS-RPT-GHDR-CODE              PIC X(06).
025700      05  FILLER                        PIC X(02) VALUE SPACES.
025800      05  WS-RPT-GHDR-NAME              PIC X(30).
025900      05  FILLER                        PIC X(88) VALUE SPACES.
026000  01  WS-RPT-SIGNAL-LINE.
026100      05  FILLER                        PIC X(08) VALUE SPACES.
026200      05  WS-RPT-SIG-DATE               PIC X(08).
026300      05  FILLER                        PIC X(02) VALUE SPACES.
026400      05  WS-RPT-SIG-NAME               PIC X(12).
026500      05  FILLER                        PIC X(02) VALUE SPACES.
026600      05  WS-RPT-SIG-CODE               PIC X(04).
026700      05  FILLER                        PIC X(02) VALUE SPACES.
026800      05  WS-RPT-SIG-CONF               PIC Z.99.
026900      05  FILLER                        PIC X(02) VALUE SPACES.
027000      05  WS-RPT-SIG-DETAILS            PIC X(40).
027100      05  FILLER                        PIC X(48) VALUE SPACES.
027200  01  WS-RPT-FINAL-LINE.
027300      05  FILLER                        PIC X(08) VALUE SPACES.
027400      05  WS-RPT-FIN-ACT                PIC X(04).
027500      05  FILLER                        PIC X(02) VALUE SPACES.
027600      05  WS-RPT-FIN-CONF               PIC Z.99.
027700      05  FILLER                        PIC X(02) VALUE SPACES.
027800      05  WS-RPT-FIN-AMT                PIC ZZZ,ZZ9.99.
027900      05  FILLER                        PIC X(02) VALUE SPACES.
028000      05  WS-RPT-FIN-ADVICE             PIC X(100).
028100  01  WS-RPT-TRAILER-1.
028200      05  FILLER                        PIC X(10) VALUE SPACES.
028300      05  WS-RPT-TR1-LABEL              PIC X(25).
028400      05  WS-RPT-TR1-VALUE              PIC ZZ,ZZ9.
028500      05  FILLER                        PIC X(91) VALUE SPACES.
028600  01  WS-RPT-TRAILER-2.
028700      05  FILLER                        PIC X(10) VALUE SPACES.
028800      05  WS-RPT-TR2-LABEL              PIC X(25).
028900      05  WS-RPT-TR2-BUY                PIC ZZ,ZZ9.
029000      05  FILLER                        PIC X(03) VALUE ' / '.
029100      05  WS-RPT-TR2-SELL               PIC ZZ,ZZ9.
029200      05  FILLER                        PIC X(03) VALUE ' / '.
029300      05  WS-RPT-TR2-HOLD               PIC ZZ,ZZ9.
029400      05  FILLER                        PIC X(73) VALUE SPACES.
029500  01  WS-RPT-TRAILER-3.
029600      05  FILLER                        PIC X(10) VALUE SPACES.
029700      05  WS-RPT-TR3-LABEL              PIC X(25).
029800      05  WS-RPT-TR3-VALUE              PIC ZZ,ZZZ,ZZ9.99.
029900      05  FILLER                        PIC X(84) VALUE SPACES.
030000  PROCEDURE DIVISION.
030100  A000-MAIN-PROCESS.
030200      PERFORM B050-GET-RUN-DATE THRU B050-EXIT
030300      PERFORM B100-OPEN-FILES THRU B100-EXIT
030400      PERFORM C100-READ-MASTER THRU C100-EXIT
030500      PERFORM D000-PROCESS-FUND THRU D000-EXIT
030600          UNTIL MAST-EOF
030700      PERFORM H900-PRINT-RUN-TRAILER THRU H900-EXIT
030800      DISPLAY 'STRE-STRATEGY-ENGINE - RUN TOTALS'
030900      DISPLAY '  FUNDS PROCESSED  . . . . ' WS-FUNDS-PROCESSED-CT
031000      DISPLAY '  BUY / SELL / HOLD . . . . ' WS-BUY-CT ' / '
031100              WS-SELL-CT ' / ' WS-HOLD-CT
031200      PERFORM Z900-CLOSE-FILES THRU Z900-EXIT
031300      STOP RUN.
031400  A000-EXIT.
031500      EXIT.
031600*----------------------------------------------------------------*
031700  B050-GET-RUN-DATE.
031800*----------------------------------------------------------------*
031900      ACCEPT WS-RUN-DATE-RAW FROM DATE
032000      IF WS-RUN-DATE-RAW (1:2) < 50
032100          MOVE '20' TO WS-RUN-DATE (1:2)
032200      ELSE
032300          MOVE '19' TO WS-RUN-DATE (1:2)
032400      END-IF
032500      MOVE WS-RUN-DATE-RAW TO WS-RUN-DATE (3:6).
032600  B050-EXIT.
032700      EXIT.
032800*----------------------------------------------------------------*
032900  B100-OPEN-FILES.
033000*----------------------------------------------------------------*
033100      OPEN INPUT STRE-MASTER-FILE
033200      IF WS-MAST-STATUS NOT = '00'
033300          DISPLAY 'STRE-STRATEGY-ENGINE - ERROR OPENING STREMAST '
033400                  WS-MAST-STATUS
033500          STOP RUN
033600      END-IF
033700      OPEN INPUT STRE-PRICE-FILE
033800      IF WS-PRCH-STATUS NOT = '00'
033900          DISPLAY 'STRE-STRATEGY-ENGINE - ERROR OPENING STREPRCH '
034000                  WS-PRCH-STATUS
034100          STOP RUN
034200      END-IF
034300      OPEN OUTPUT STRE-STRATEGY-FILE
034400      IF WS-DS-STATUS NOT = '00'
034500          DISPLAY 'STRE-STRATEGY-ENGINE - ERROR OPENING STREDS '
034600                  WS-DS-STATUS
034700          STOP RUN
034800      END-IF
034900      OPEN OUTPUT STRE-REPORT-FILE
035000      IF WS-RPT-STATUS NOT = '00'
035100          DISPLAY 'STRE-STRATEGY-ENGINE - ERROR OPENING STREREPT '
035200                  WS-RPT-STATUS
035300          STOP RUN
035400      END-IF
035500      PERFORM H050-PRINT-PAGE-HEADER THRU H050-EXIT
035600      PERFORM C200-READ-PRICE THRU C200-EXIT.
035700  B100-EXIT.
035800      EXIT.
035900*----------------------------------------------------------------*
036000  C100-READ-MASTER.
036100*----------------------------------------------------------------*
036200      READ STRE-MASTER-FILE
036300          AT END
036400              MOVE 'Y' TO WS-MAST-EOF-SW
036500      END-READ.
036600  C100-EXIT.
036700      EXIT.
036800*----------------------------------------------------------------*
036900  C200-READ-PRICE.
037000*----------------------------------------------------------------*
037100      READ STRE-PRICE-FILE
037200          AT END
037300              MOVE 'Y' TO WS-PRCH-EOF-SW
037400      END-READ.
037500  C200-EXIT.
037600      EXIT.
037700*----------------------------------------------------------------*
037800  D000-PROCESS-FUND.
037900*----------------------------------------------------------------*
038000      MOVE SPACES TO DS-RECORD
038100      MOVE EM-CODE TO DS-ETF-CODE
038200      MOVE WS-RUN-DATE TO DS-DATE
038300      PERFORM D100-BUILD-PRICE-TABLE THRU D100-EXIT
038400      IF WS-PRICE-CT = ZERO
038500          PERFORM D900-NO-PRICE-DATA THRU D900-EXIT
038600      ELSE
038700          PERFORM E100-CALC-INDICATORS THRU E100-EXIT
038800          PERFORM F100-STRATEGY-MOVAVG THRU F100-EXIT
038900          PERFORM F200-STRATEGY-RSI THRU F200-EXIT
039000          PERFORM F300-STRATEGY-BOLL THRU F300-EXIT
039100          PERFORM G100-VOTE-COMBINE THRU G100-EXIT
039200          PERFORM G200-SIZE-POSITION THRU G200-EXIT
039300          PERFORM G300-BUILD-ADVICE THRU G300-EXIT
039400      END-IF
039500      PERFORM H100-WRITE-DAILY-STRATEGY THRU H100-EXIT
039600      PERFORM H200-PRINT-FUND-GROUP THRU H200-EXIT
039700      ADD 1 TO WS-FUNDS-PROCESSED-CT
039800      PERFORM C100-READ-MASTER THRU C100-EXIT.
039900  D000-EXIT.
040000      EXIT.
040100*----------------------------------------------------------------*
040200  D100-BUILD-PRICE-TABLE.
040300*----------------------------------------------------------------*
040400      MOVE ZERO TO WS-PRICE-CT
040500      PERFORM D150-ADD-PRICE-ROW THRU D150-EXIT
040600          UNTIL PRCH-EOF OR PH-ETF-CODE NOT = EM-CODE.
040700  D100-EXIT.
040800      EXIT.
040900*----------------------------------------------------------------*
041000  D150-ADD-PRICE-ROW.
041100*----------------------------------------------------------------*
041200      IF WS-PRICE-CT < 200
041300          ADD 1 TO WS-PRICE-CT
041400          MOVE PH-DATE TO W02-PRICE-DATE (WS-PRICE-CT)
041500          MOVE PH-CLOSE TO W02-PRICE-CLOSE (WS-PRICE-CT)
041600      ELSE
041700          PERFORM D160-SHIFT-PRICE-TABLE THRU D160-EXIT
041800          MOVE PH-DATE TO W02-PRICE-DATE (200)
041900          MOVE PH-CLOSE TO W02-PRICE-CLOSE (200)
042000      END-IF
042100      PERFORM C200-READ-PRICE THRU C200-EXIT.
042200  D150-EXIT.
042300      EXIT.
042400*----------------------------------------------------------------*
042500  D160-SHIFT-PRICE-TABLE.
042600*----------------------------------------------------------------*
042700      PERFORM D165-SHIFT-ONE-ENTRY THRU D165-EXIT
042800          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 199.
042900  D160-EXIT.
043000      EXIT.
043100*----------------------------------------------------------------*
043200  D165-SHIFT-ONE-ENTRY.
043300*----------------------------------------------------------------*
043400      COMPUTE WS-SUB2 = WS-SUB + 1
043500      MOVE W02-PRICE-DATE (WS-SUB2) TO W02-PRICE-DATE (WS-SUB)
043600      MOVE W02-PRICE-CLOSE (WS-SUB2) TO W02-PRICE-CLOSE (WS-SUB).
043700  D165-EXIT.
043800      EXIT.
043900*----------------------------------------------------------------*
044000  D900-NO-PRICE-DATA.
044100*----------------------------------------------------------------*
044200      MOVE 'HOLD' TO DS-FINAL-ACT
044300      MOVE 0.50 TO DS-CONFIDENCE
044400      MOVE ZERO TO DS-SUGG-AMT
044500      MOVE 'INSUFFICIENT DATA - WAIT' TO DS-ADVICE
044600      MOVE 'MOVING AVG' TO DS-SIG1-NAME
044700      MOVE 'HOLD' TO DS-SIG1-CODE
044800      MOVE 0.50 TO DS-SIG1-CONF
044900      MOVE 'INSUFFICIENT DATA' TO DS-SIG1-DETAILS
045000      MOVE 'RSI' TO DS-SIG2-NAME
045100      MOVE 'HOLD' TO DS-SIG2-CODE
045200      MOVE 0.50 TO DS-SIG2-CONF
045300      MOVE 'INSUFFICIENT DATA' TO DS-SIG2-DETAILS
045400      MOVE 'BOLLINGER' TO DS-SIG3-NAME
045500      MOVE 'HOLD' TO DS-SIG3-CODE
045600      MOVE 0.50 TO DS-SIG3-CONF
045700      MOVE 'INSUFFICIENT DATA' TO DS-SIG3-DETAILS.
045800  D900-EXIT.
045900      EXIT.
046000*----------------------------------------------------------------*
046100  E100-CALC-INDICATORS.
046200*----------------------------------------------------------------*
046300      PERFORM E150-CALC-ONE-DAY THRU E150-EXIT
046400          VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-PRICE-CT.
046500  E100-EXIT.
046600      EXIT.
046700*----------------------------------------------------------------*
046800  E150-CALC-ONE-DAY.
046900*----------------------------------------------------------------*
047000      PERFORM E200-CALC-MA5 THRU E200-EXIT
047100      PERFORM E300-CALC-MA20 THRU E300-EXIT
047200      PERFORM E400-CALC-RSI THRU E400-EXIT
047300      PERFORM E500-CALC-BOLL THRU E500-EXIT.
047400  E150-EXIT.
047500      EXIT.
047600*----------------------------------------------------------------*
047700  E200-CALC-MA5.
047800*----------------------------------------------------------------*
047900      IF WS-SUB < 5
048000          MOVE ZERO TO W03-MA5 (WS-SUB)
048100      ELSE
048200          MOVE ZERO TO WS-ACCUM-SUM
048300          COMPUTE WS-WINDOW-START = WS-SUB - 4
048400          PERFORM E210-SUM-WINDOW THRU E210-EXIT
048500              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
048600              UNTIL WS-SUB2 > WS-SUB
048700          COMPUTE W03-MA5 (WS-SUB) = WS-ACCUM-SUM / 5
048800      END-IF.
048900  E200-EXIT.
049000      EXIT.
049100*----------------------------------------------------------------*
049200  E210-SUM-WINDOW.
049300*----------------------------------------------------------------*
049400      ADD W02-PRICE-CLOSE (WS-SUB2) TO WS-ACCUM-SUM.
049500  E210-EXIT.
049600      EXIT.
049700*----------------------------------------------------------------*
049800  E300-CALC-MA20.
049900*----------------------------------------------------------------*
050000      IF WS-SUB < 20
050100          MOVE ZERO TO W03-MA20 (WS-SUB)
050200      ELSE
050300          MOVE ZERO TO WS-ACCUM-SUM
050400          COMPUTE WS-WINDOW-START = WS-SUB - 19
050500          PERFORM E210-SUM-WINDOW THRU E210-EXIT
050600              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
050700              UNTIL WS-SUB2 > WS-SUB
050800          COMPUTE W03-MA20 (WS-SUB) = WS-ACCUM-SUM / 20
050900      END-IF.
051000  E300-EXIT.
051100      EXIT.
051200*----------------------------------------------------------------*
051300  E400-CALC-RSI.
051400*----------------------------------------------------------------*
051500      IF WS-SUB < 15
051600          MOVE 50 TO W03-RSI (WS-SUB)
051700      ELSE
051800          MOVE ZERO TO W05-GAIN-SUM
051900          MOVE ZERO TO W05-LOSS-SUM
052000          COMPUTE WS-WINDOW-START = WS-SUB - 13
052100          PERFORM E410-SUM-GAIN-LOSS THRU E410-EXIT
052200              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
052300              UNTIL WS-SUB2 > WS-SUB
052400          COMPUTE W05-AVG-GAIN = W05-GAIN-SUM / 14
052500          COMPUTE W05-AVG-LOSS = W05-LOSS-SUM / 14
052600          IF W05-AVG-LOSS = ZERO AND W05-AVG-GAIN > ZERO
052700              MOVE 100 TO W03-RSI (WS-SUB)
052800          ELSE
052900              IF W05-AVG-LOSS = ZERO AND W05-AVG-GAIN = ZERO
053000                  MOVE 50 TO W03-RSI (WS-SUB)
053100              ELSE
053200                  COMPUTE W05-RS-RATIO =
053300                      W05-AVG-GAIN / W05-AVG-LOSS
053400                  COMPUTE W03-RSI (WS-SUB) =
053500                      100 - (100 / (1 + W05-RS-RATIO))
053600              END-IF
053700          END-IF
053800      END-IF.
053900  E400-EXIT.
054000      EXIT.
054100*----------------------------------------------------------------*
054200  E410-SUM-GAIN-LOSS.
054300*----------------------------------------------------------------*
054400      COMPUTE WS-DELTA = W02-PRICE-CLOSE (WS-SUB2) -
054500          W02-PRICE-CLOSE (WS-SUB2 - 1)
054600      IF WS-DELTA > ZERO
054700          ADD WS-DELTA TO W05-GAIN-SUM
054800      ELSE
054900          IF WS-DELTA < ZERO
055000              COMPUTE W05-LOSS-SUM = W05-LOSS-SUM - WS-DELTA
055100          END-IF
055200      END-IF.
055300  E410-EXIT.
055400      EXIT.
055500*----------------------------------------------------------------*
055600  E500-CALC-BOLL.
055700*----------------------------------------------------------------*
055800      IF WS-SUB < 20
055900          MOVE ZERO TO W03-BOLL-U (WS-SUB)
056000          MOVE ZERO TO W03-BOLL-M (WS-SUB)
056100          MOVE ZERO TO W03-BOLL-L (WS-SUB)
056200      ELSE
056300          MOVE W03-MA20 (WS-SUB) TO W03-BOLL-M (WS-SUB)
056400          MOVE ZERO TO W06-SUM-SQ-DEV
056500          COMPUTE WS-WINDOW-START = WS-SUB - 19
056600          PERFORM E510-SUM-SQ-DEV THRU E510-EXIT
056700              VARYING WS-SUB2 FROM WS-WINDOW-START BY 1
056800              UNTIL WS-SUB2 > WS-SUB
056900          COMPUTE W06-VARIANCE = W06-SUM-SQ-DEV / 19
057000          MOVE W06-VARIANCE TO WS-SQRT-X
057100          PERFORM E520-CALC-SQRT THRU E520-EXIT
057200          MOVE WS-SQRT-RESULT TO W06-STD-DEV
057300          COMPUTE W03-BOLL-U (WS-SUB) =
057400              W03-BOLL-M (WS-SUB) + (2 * W06-STD-DEV)
057500          COMPUTE W03-BOLL-L (WS-SUB) =
057600              W03-BOLL-M (WS-SUB) - (2 * W06-STD-DEV)
057700      END-IF.
057800  E500-EXIT.
057900      EXIT.
058000*----------------------------------------------------------------*
058100  E510-SUM-SQ-DEV.
058200*----------------------------------------------------------------*
058300      COMPUTE WS-SQ-DEV-WORK =
058400          (W02-PRICE-CLOSE (WS-SUB2) - W03-MA20 (WS-SUB)) *
058500          (W02-PRICE-CLOSE (WS-SUB2) - W03-MA20 (WS-SUB))
058600      ADD WS-SQ-DEV-WORK TO W06-SUM-SQ-DEV.
058700  E510-EXIT.
058800      EXIT.
058900*----------------------------------------------------------------*
059000  E520-CALC-SQRT.
059100*----------------------------------------------------------------*
059200      IF WS-SQRT-X = ZERO
059300          MOVE ZERO TO WS-SQRT-RESULT
059400      ELSE
059500          COMPUTE WS-SQRT-GUESS = WS-SQRT-X / 2
059600          IF WS-SQRT-GUESS = ZERO
059700              MOVE 0.000001 TO WS-SQRT-GUESS
059800          END-IF
059900          PERFORM E525-SQRT-ITERATE THRU E525-EXIT
060000              VARYING WS-SQRT-ITER FROM 1 BY 1
060100              UNTIL WS-SQRT-ITER > 20
060200          MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
060300      END-IF.
060400  E520-EXIT.
060500      EXIT.
060600*----------------------------------------------------------------*
060700  E525-SQRT-ITERATE.
060800*----------------------------------------------------------------*
060900      COMPUTE WS-SQRT-GUESS ROUNDED =
061000          (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
061100  E525-EXIT.
061200      EXIT.
061300*----------------------------------------------------------------*
061400  F100-STRATEGY-MOVAVG.
061500*----------------------------------------------------------------*
061600      IF WS-PRICE-CT < 25
061700          MOVE 'HOLD' TO DS-SIG1-CODE
061800          MOVE 0.50 TO DS-SIG1-CONF
061900          MOVE 'INSUFFICIENT DATA' TO DS-SIG1-DETAILS
062000      ELSE
062100          MOVE W03-MA5 (WS-PRICE-CT) TO W04-S-LAST
062200          MOVE W03-MA20 (WS-PRICE-CT) TO W04-L-LAST
062300          COMPUTE WS-SUB = WS-PRICE-CT - 1
062400          MOVE W03-MA5 (WS-SUB) TO W04-SP-PREV
062500          MOVE W03-MA20 (WS-SUB) TO W04-LP-PREV
062600          COMPUTE WS-SUB2 = WS-PRICE-CT - 4
062700          IF WS-SUB2 < 5
062800              MOVE ZERO TO W04-SHORT-TREND
062900          ELSE
063000              COMPUTE W04-SHORT-TREND =
063100                  (W03-MA5 (WS-PRICE-CT) / W03-MA5 (WS-SUB2)) - 1
063200          END-IF
063300          COMPUTE WS-SUB2 = WS-PRICE-CT - 9
063400          IF WS-SUB2 < 10
063500              MOVE ZERO TO W04-LONG-TREND
063600          ELSE
063700              COMPUTE W04-LONG-TREND = (W03-MA20 (WS-PRICE-CT) /
063800                  W03-MA20 (WS-SUB2)) - 1
063900          END-IF
064000          MOVE 'N' TO W04-GOLDEN-CROSS-SW
064100          MOVE 'N' TO W04-DEATH-CROSS-SW
064200          IF W04-SP-PREV NOT > W04-LP-PREV
064300                  AND W04-S-LAST > W04-L-LAST
064400              MOVE 'Y' TO W04-GOLDEN-CROSS-SW
064500          END-IF
064600          IF W04-SP-PREV NOT < W04-LP-PREV
064700                  AND W04-S-LAST < W04-L-LAST
064800              MOVE 'Y' TO W04-DEATH-CROSS-SW
064900          END-IF
065000          MOVE 'N' TO W04-PRICE-ABOVE-MA-SW
065100          IF W02-PRICE-CLOSE (WS-PRICE-CT) > W04-S-LAST
065200              MOVE 'Y' TO W04-PRICE-ABOVE-MA-SW
065300          END-IF
065400          EVALUATE TRUE
065500              WHEN GOLDEN-CROSS AND PRICE-ABOVE-MA
065600                  MOVE 'BUY ' TO DS-SIG1-CODE
065700                  MOVE 0.85 TO DS-SIG1-CONF
065800                  MOVE 'GOLDEN CROSS, PRICE ABOVE MA'
065900                      TO DS-SIG1-DETAILS
066000              WHEN DEATH-CROSS
066100                  MOVE 'SELL' TO DS-SIG1-CODE
066200                  MOVE 0.80 TO DS-SIG1-CONF
066300                  MOVE 'DEATH CROSS, RISK WARNING'
066400                      TO DS-SIG1-DETAILS
066500              WHEN W04-S-LAST > W04-L-LAST
066600                      AND W04-SHORT-TREND > ZERO
066700                  MOVE 'BUY ' TO DS-SIG1-CODE
066800                  MOVE 0.70 TO DS-SIG1-CONF
066900                  MOVE 'SHORT MA ABOVE AND RISING'
067000                      TO DS-SIG1-DETAILS
067100              WHEN W04-S-LAST < W04-L-LAST
067200                      AND W04-LONG-TREND < -0.02
067300                  MOVE 'SELL' TO DS-SIG1-CODE
067400                  MOVE 0.70 TO DS-SIG1-CONF
067500                  MOVE 'MEDIUM-TERM TREND DOWN'
067600                      TO DS-SIG1-DETAILS
067700              WHEN PRICE-ABOVE-MA
067800                  MOVE 'HOLD' TO DS-SIG1-CODE
067900                  MOVE 0.60 TO DS-SIG1-CONF
068000                  MOVE 'PRICE STEADY, MAS CONSOLIDATING'
068100                      TO DS-SIG1-DETAILS
068200              WHEN OTHER
068300                  MOVE 'HOLD' TO DS-SIG1-CODE
068400                  MOVE 0.55 TO DS-SIG1-CONF
068500                  MOVE 'WAIT AND SEE' TO DS-SIG1-DETAILS
068600          END-EVALUATE
068700      END-IF
068800      MOVE 'MOVING AVG' TO DS-SIG1-NAME.
068900  F100-EXIT.
069000      EXIT.
069100*----------------------------------------------------------------*
069200  F200-STRATEGY-RSI.
069300*----------------------------------------------------------------*
069400      IF WS-PRICE-CT < 19
069500          MOVE 'HOLD' TO DS-SIG2-CODE
069600          MOVE 0.50 TO DS-SIG2-CONF
069700          MOVE 'INSUFFICIENT DATA' TO DS-SIG2-DETAILS
069800      ELSE
069900          MOVE W03-RSI (WS-PRICE-CT) TO W05-RSI-LAST
070000          COMPUTE WS-SUB2 = WS-PRICE-CT - 4
070100          IF WS-SUB2 < 15
070200              MOVE ZERO TO W05-RSI-TREND
070300          ELSE
070400              COMPUTE W05-RSI-TREND =
070500                  W03-RSI (WS-PRICE-CT) - W03-RSI (WS-SUB2)
070600          END-IF
070700          COMPUTE W05-RSI-ROUNDED ROUNDED = W05-RSI-LAST
070800          MOVE W05-RSI-ROUNDED TO WS-RSI-EDIT
070900          EVALUATE TRUE
071000              WHEN W05-RSI-LAST NOT < 70
071100                  MOVE 'SELL' TO DS-SIG2-CODE
071200                  MOVE 0.85 TO DS-SIG2-CONF
071300                  MOVE 'OVERBOUGHT' TO WS-RSI-TAG
071400                  PERFORM F210-FORMAT-RSI-TEXT THRU F210-EXIT
071500              WHEN W05-RSI-LAST NOT > 30
071600                  MOVE 'BUY ' TO DS-SIG2-CODE
071700                  MOVE 0.80 TO DS-SIG2-CONF
071800                  MOVE 'OVERSOLD' TO WS-RSI-TAG
071900                  PERFORM F210-FORMAT-RSI-TEXT THRU F210-EXIT
072000              WHEN W05-RSI-LAST > 60 AND W05-RSI-TREND < -5
072100                  MOVE 'SELL' TO DS-SIG2-CODE
072200                  MOVE 0.65 TO DS-SIG2-CONF
072300                  MOVE 'RSI TURNING DOWN' TO DS-SIG2-DETAILS
072400              WHEN W05-RSI-LAST < 40 AND W05-RSI-TREND > 5
072500                  MOVE 'BUY ' TO DS-SIG2-CODE
072600                  MOVE 0.65 TO DS-SIG2-CONF
072700                  MOVE 'RSI TURNING UP' TO DS-SIG2-DETAILS
072800              WHEN W05-RSI-LAST > 50
072900                  MOVE 'HOLD' TO DS-SIG2-CODE
073000                  MOVE 0.55 TO DS-SIG2-CONF
073100                  MOVE 'STRONG ZONE' TO WS-RSI-TAG
073200                  PERFORM F210-FORMAT-RSI-TEXT THRU F210-EXIT
073300              WHEN OTHER
073400                  MOVE 'HOLD' TO DS-SIG2-CODE
073500                  MOVE 0.55 TO DS-SIG2-CONF
073600                  MOVE 'WEAK ZONE' TO WS-RSI-TAG
073700                  PERFORM F210-FORMAT-RSI-TEXT THRU F210-EXIT
073800          END-EVALUATE
073900      END-IF
074000      MOVE 'RSI' TO DS-SIG2-NAME.
074100  F200-EXIT.
074200      EXIT.
074300*----------------------------------------------------------------*
074400  F210-FORMAT-RSI-TEXT.
074500*----------------------------------------------------------------*
074600      STRING 'RSI=' DELIMITED BY SIZE
074700             WS-RSI-EDIT DELIMITED BY SIZE
074800             ', ' DELIMITED BY SIZE
074900             WS-RSI-TAG DELIMITED BY SIZE
075000             INTO DS-SIG2-DETAILS.
075100  F210-EXIT.
075200      EXIT.
075300*----------------------------------------------------------------*
075400  F300-STRATEGY-BOLL.
075500*----------------------------------------------------------------*
075600      IF WS-PRICE-CT < 25
075700          MOVE 'HOLD' TO DS-SIG3-CODE
075800          MOVE 0.50 TO DS-SIG3-CONF
075900          MOVE 'INSUFFICIENT DATA' TO DS-SIG3-DETAILS
076000      ELSE
076100          MOVE W02-PRICE-CLOSE (WS-PRICE-CT) TO W06-PRICE-LAST
076200          MOVE W03-BOLL-U (WS-PRICE-CT) TO W06-U-LAST
076300          MOVE W03-BOLL-L (WS-PRICE-CT) TO W06-L-LAST
076400          MOVE W03-BOLL-M (WS-PRICE-CT) TO W06-M-LAST
076500          IF W06-U-LAST = W06-L-LAST
076600              MOVE 0.5 TO W06-POSITION
076700          ELSE
076800              COMPUTE W06-POSITION =
076900                  (W06-PRICE-LAST - W06-L-LAST) /
077000                  (W06-U-LAST - W06-L-LAST)
077100          END-IF
077200          COMPUTE W06-BANDWIDTH =
077300              (W06-U-LAST - W06-L-LAST) / W06-M-LAST
077400          COMPUTE WS-SUB = WS-PRICE-CT - 1
077500          MOVE W03-BOLL-U (WS-SUB) TO W06-U-PREV
077600          MOVE W03-BOLL-L (WS-SUB) TO W06-L-PREV
077700          MOVE W03-BOLL-M (WS-SUB) TO W06-M-PREV
077800          IF W06-M-PREV = ZERO OR
077900                  (W06-U-PREV - W06-L-PREV) NOT > ZERO
078000              MOVE 1 TO W06-VOLATILITY-CHG
078100          ELSE
078200              COMPUTE W06-PREV-BANDWIDTH =
078300                  (W06-U-PREV - W06-L-PREV) / W06-M-PREV
078400              IF W06-PREV-BANDWIDTH NOT > ZERO
078500                  MOVE 1 TO W06-VOLATILITY-CHG
078600              ELSE
078700                  COMPUTE W06-VOLATILITY-CHG =
078800                      W06-BANDWIDTH / W06-PREV-BANDWIDTH
078900              END-IF
079000          END-IF
079100          EVALUATE TRUE
079200              WHEN W06-PRICE-LAST NOT < W06-U-LAST
079300                  MOVE 'SELL' TO DS-SIG3-CODE
079400                  MOVE 0.85 TO DS-SIG3-CONF
079500                  MOVE 'PRICE AT UPPER BAND, PULLBACK RISK'
079600                      TO DS-SIG3-DETAILS
079700              WHEN W06-PRICE-LAST NOT > W06-L-LAST
079800                  MOVE 'BUY ' TO DS-SIG3-CODE
079900                  MOVE 0.80 TO DS-SIG3-CONF
080000                  MOVE 'PRICE AT LOWER BAND, POSSIBLE REBOUND'
080100                      TO DS-SIG3-DETAILS
080200              WHEN W06-POSITION > 0.8
080300                      AND W06-VOLATILITY-CHG > 1.1
080400                  MOVE 'SELL' TO DS-SIG3-CODE
080500                  MOVE 0.70 TO DS-SIG3-CONF
080600                  MOVE 'NEAR UPPER BAND, VOLATILITY EXPANDING'
080700                      TO DS-SIG3-DETAILS
080800              WHEN W06-POSITION < 0.2
080900                      AND W06-VOLATILITY-CHG > 1.1
081000                  MOVE 'BUY ' TO DS-SIG3-CODE
081100                  MOVE 0.70 TO DS-SIG3-CONF
081200                  MOVE 'NEAR LOWER BAND, VOLATILITY EXPANDING'
081300                      TO DS-SIG3-DETAILS
081400              WHEN W06-POSITION > 0.5
081500                  MOVE 'HOLD' TO DS-SIG3-CODE
081600                  MOVE 0.55 TO DS-SIG3-CONF
081700                  MOVE 'ABOVE MIDDLE BAND' TO DS-SIG3-DETAILS
081800              WHEN OTHER
081900                  MOVE 'HOLD' TO DS-SIG3-CODE
082000                  MOVE 0.55 TO DS-SIG3-CONF
082100                  MOVE 'BELOW MIDDLE BAND' TO DS-SIG3-DETAILS
082200          END-EVALUATE
082300      END-IF
082400      MOVE 'BOLLINGER' TO DS-SIG3-NAME.
082500  F300-EXIT.
082600      EXIT.
082700*----------------------------------------------------------------*
082800  G100-VOTE-COMBINE.
082900*----------------------------------------------------------------*
083000      MOVE ZERO TO W07-BUY-VOTES W07-SELL-VOTES W07-HOLD-VOTES
083100      MOVE ZERO TO W07-BUY-CONF-SUM W07-SELL-CONF-SUM
083200      MOVE ZERO TO W07-HOLD-CONF-SUM
083300      EVALUATE DS-SIG1-CODE
083400          WHEN 'BUY '
083500              ADD 1 TO W07-BUY-VOTES
083600              ADD DS-SIG1-CONF TO W07-BUY-CONF-SUM
083700          WHEN 'SELL'
083800              ADD 1 TO W07-SELL-VOTES
083900              ADD DS-SIG1-CONF TO W07-SELL-CONF-SUM
084000          WHEN OTHER
084100              ADD 1 TO W07-HOLD-VOTES
084200              ADD DS-SIG1-CONF TO W07-HOLD-CONF-SUM
084300      END-EVALUATE
084400      EVALUATE DS-SIG2-CODE
084500          WHEN 'BUY '
084600              ADD 1 TO W07-BUY-VOTES
084700              ADD DS-SIG2-CONF TO W07-BUY-CONF-SUM
084800          WHEN 'SELL'
084900              ADD 1 TO W07-SELL-VOTES
085000              ADD DS-SIG2-CONF TO W07-SELL-CONF-SUM
085100          WHEN OTHER
085200              ADD 1 TO W07-HOLD-VOTES
085300              ADD DS-SIG2-CONF TO W07-HOLD-CONF-SUM
085400      END-EVALUATE
085500      EVALUATE DS-SIG3-CODE
085600          WHEN 'BUY '
085700              ADD 1 TO W07-BUY-VOTES
085800              ADD DS-SIG3-CONF TO W07-BUY-CONF-SUM
085900          WHEN 'SELL'
086000              ADD 1 TO W07-SELL-VOTES
086100              ADD DS-SIG3-CONF TO W07-SELL-CONF-SUM
086200          WHEN OTHER
086300              ADD 1 TO W07-HOLD-VOTES
086400              ADD DS-SIG3-CONF TO W07-HOLD-CONF-SUM
086500      END-EVALUATE
086600*    092903 DSW TKT EF-1460 - WHEN OTHER ALWAYS DROPPED A TIED
086700*              VOTE TO HOLD - NOW RUNS THE FULL BUY, SELL, HOLD
086800*              WALK SO A GENUINE 1-1-1 SPLIT GOES TO THE ACTION
086900*              WITH THE HIGHEST SUMMED CONFIDENCE, NOT ALWAYS HOLD
087000      MOVE 'BUY ' TO W07-WIN-ACT
087100      MOVE W07-BUY-VOTES TO W07-WIN-VOTES
087200      MOVE W07-BUY-CONF-SUM TO W07-WIN-CONF-SUM
087300      IF W07-SELL-VOTES > W07-WIN-VOTES
087400          OR (W07-SELL-VOTES = W07-WIN-VOTES
087500              AND W07-SELL-CONF-SUM > W07-WIN-CONF-SUM)
087600          MOVE 'SELL' TO W07-WIN-ACT
087700          MOVE W07-SELL-VOTES TO W07-WIN-VOTES
087800          MOVE W07-SELL-CONF-SUM TO W07-WIN-CONF-SUM
087900      END-IF
088000      IF W07-HOLD-VOTES > W07-WIN-VOTES
088100          OR (W07-HOLD-VOTES = W07-WIN-VOTES
088200              AND W07-HOLD-CONF-SUM > W07-WIN-CONF-SUM)
088300          MOVE 'HOLD' TO W07-WIN-ACT
088400          MOVE W07-HOLD-VOTES TO W07-WIN-VOTES
088500          MOVE W07-HOLD-CONF-SUM TO W07-WIN-CONF-SUM
088600      END-IF
088700      MOVE W07-WIN-ACT TO DS-FINAL-ACT
088800      IF W07-WIN-VOTES > ZERO
088900          COMPUTE DS-CONFIDENCE =
089000              W07-WIN-CONF-SUM / W07-WIN-VOTES
089100      ELSE
089200          MOVE 0.50 TO DS-CONFIDENCE
089300      END-IF.
089400  G100-EXIT.
089500      EXIT.
089600*----------------------------------------------------------------*
089700  G200-SIZE-POSITION.
089800*----------------------------------------------------------------*
089900*    021503 JPH TKT EF-1512 - SIZING PCT WAS CONFIDENCE * 0.5,
090000*              DOES NOT MATCH THE DESK'S SCALING MEMO - CHANGED
090100*              TO 0.10 PLUS (CONFIDENCE MINUS 0.50) * 0.80
090200*    092903 DSW TKT EF-1461 - GUARD ONLY ZEROED THE SUGGESTED
090300*              AMOUNT ON HOLD - A SELL ALSO CARRIES NO BUY AMOUNT,
090400*              CHANGED GUARD TO ANYTHING-BUT-BUY
090500      IF DS-FINAL-ACT NOT = 'BUY '
090600          MOVE ZERO TO DS-SUGG-AMT
090700      ELSE
090800          COMPUTE W08-POSITION-PCT =
090900              0.10 + ((DS-CONFIDENCE - 0.50) * 0.80)
091000          IF W08-POSITION-PCT < 0.10
091100              MOVE 0.10 TO W08-POSITION-PCT
091200          END-IF
091300          IF W08-POSITION-PCT > 0.50
091400              MOVE 0.50 TO W08-POSITION-PCT
091500          END-IF
091600          COMPUTE DS-SUGG-AMT ROUNDED =
091700              10000.00 * W08-POSITION-PCT
091800      END-IF.
091900  G200-EXIT.
092000      EXIT.
092100*----------------------------------------------------------------*
092200  G300-BUILD-ADVICE.
092300*----------------------------------------------------------------*
092400*    100103 DSW TKT EF-1464 - EVERY FRAGMENT IN THIS PARAGRAPH'S
092500*              STRING STATEMENTS WAS DELIMITED BY SIZE WITH NO
092600*              TRAILING SPACE, RUNNING WORDS TOGETHER AT EACH
092700*              JOIN - ADDED THE MISSING SPACE TO EVERY FRAGMENT
092800      MOVE SPACES TO DS-ADVICE
092900      EVALUATE DS-FINAL-ACT
093000          WHEN 'BUY '
093100              EVALUATE TRUE
093200                  WHEN DS-CONFIDENCE > 0.75
093300            STRING 'INDICATORS SHOW UPSIDE ' DELIMITED BY SIZE
093400                'SIGNAL, CONSIDER ADDING, ' DELIMITED BY SIZE
093500                'STRONG SIGNAL. CONTROL ' DELIMITED BY SIZE
093600                'POSITION SIZE, SET A ' DELIMITED BY SIZE
093700                'STOP-LOSS.' DELIMITED BY SIZE
093800                INTO DS-ADVICE
093900                  WHEN DS-CONFIDENCE < 0.55
094000            STRING 'INDICATORS SHOW UPSIDE ' DELIMITED BY SIZE
094100                'SIGNAL, CONSIDER ADDING, ' DELIMITED BY SIZE
094200                'WEAK SIGNAL, TRADE WITH ' DELIMITED BY SIZE
094300                'CAUTION. CONTROL ' DELIMITED BY SIZE
094400                'POSITION SIZE, SET A ' DELIMITED BY SIZE
094500                'STOP-LOSS.' DELIMITED BY SIZE
094600                INTO DS-ADVICE
094700                  WHEN OTHER
094800            STRING 'INDICATORS SHOW UPSIDE ' DELIMITED BY SIZE
094900                'SIGNAL, CONSIDER ADDING. ' DELIMITED BY SIZE
095000                'CONTROL POSITION SIZE, ' DELIMITED BY SIZE
095100                'SET A STOP-LOSS.' DELIMITED BY SIZE
095200                INTO DS-ADVICE
095300              END-EVALUATE
095400          WHEN 'SELL'
095500              EVALUATE TRUE
095600                  WHEN DS-CONFIDENCE > 0.75
095700            STRING 'INDICATORS SHOW PULLBACK ' DELIMITED BY SIZE
095800                'RISK, CONSIDER TRIMMING, ' DELIMITED BY SIZE
095900                'STRONG SIGNAL. CONSIDER ' DELIMITED BY SIZE
096000                'SCALING OUT, REBUY AFTER ' DELIMITED BY SIZE
096100                'PULLBACK.' DELIMITED BY SIZE
096200                INTO DS-ADVICE
096300                  WHEN DS-CONFIDENCE < 0.55
096400            STRING 'INDICATORS SHOW PULLBACK ' DELIMITED BY SIZE
096500                'RISK, CONSIDER TRIMMING, ' DELIMITED BY SIZE
096600                'WEAK SIGNAL, TRADE WITH ' DELIMITED BY SIZE
096700                'CAUTION. CONSIDER ' DELIMITED BY SIZE
096800                'SCALING OUT, REBUY AFTER ' DELIMITED BY SIZE
096900                'PULLBACK.' DELIMITED BY SIZE
097000                INTO DS-ADVICE
097100                  WHEN OTHER
097200            STRING 'INDICATORS SHOW PULLBACK ' DELIMITED BY SIZE
097300                'RISK, CONSIDER TRIMMING. ' DELIMITED BY SIZE
097400                'CONSIDER SCALING OUT, ' DELIMITED BY SIZE
097500                'REBUY AFTER PULLBACK.' DELIMITED BY SIZE
097600                INTO DS-ADVICE
097700              END-EVALUATE
097800          WHEN OTHER
097900              EVALUATE TRUE
098000                  WHEN DS-CONFIDENCE > 0.75
098100            STRING 'DIRECTION UNCLEAR, ' DELIMITED BY SIZE
098200                'SUGGEST WAITING, STRONG ' DELIMITED BY SIZE
098300                'SIGNAL.' DELIMITED BY SIZE
098400                INTO DS-ADVICE
098500                  WHEN DS-CONFIDENCE < 0.55
098600            STRING 'DIRECTION UNCLEAR, ' DELIMITED BY SIZE
098700                'SUGGEST WAITING, WEAK ' DELIMITED BY SIZE
098800                'SIGNAL, TRADE WITH ' DELIMITED BY SIZE
098900                'CAUTION.' DELIMITED BY SIZE
099000                INTO DS-ADVICE
099100                  WHEN OTHER
099200            STRING 'DIRECTION UNCLEAR, ' DELIMITED BY SIZE
099300                'SUGGEST WAITING.' DELIMITED BY SIZE
099400                INTO DS-ADVICE
099500              END-EVALUATE
099600      END-EVALUATE.
099700  G300-EXIT.
099800      EXIT.
099900*----------------------------------------------------------------*
100000  H100-WRITE-DAILY-STRATEGY.
100100*----------------------------------------------------------------*
100200      WRITE DS-RECORD
100300      IF DS-FINAL-ACT = 'BUY '
100400          ADD 1 TO WS-BUY-CT
100500      END-IF
100600      IF DS-FINAL-ACT = 'SELL'
100700          ADD 1 TO WS-SELL-CT
100800      END-IF
100900      IF DS-FINAL-ACT = 'HOLD'
101000          ADD 1 TO WS-HOLD-CT
101100      END-IF
101200      ADD DS-SUGG-AMT TO WS-TOTAL-SUGG-AMT.
101300  H100-EXIT.
101400      EXIT.
101500*----------------------------------------------------------------*
101600  H050-PRINT-PAGE-HEADER.
101700*----------------------------------------------------------------*
101800      MOVE SPACES TO WS-RPT-HEADER
101900      MOVE 'STRE-STRATEGY-ENGINE' TO WS-RPT-HDR-TITLE
102000      MOVE 'DAILY ETF STRATEGY REPORT' TO WS-RPT-HDR-SUBTITLE
102100      MOVE WS-RUN-DATE TO WS-RPT-HDR-DATE
102200      WRITE RPT-LINE FROM WS-RPT-HEADER
102300          AFTER ADVANCING PAGE.
102400  H050-EXIT.
102500      EXIT.
102600*----------------------------------------------------------------*
102700  H200-PRINT-FUND-GROUP.
102800*----------------------------------------------------------------*
102900      MOVE SPACES TO WS-RPT-GROUP-HDR
103000      MOVE EM-CODE TO WS-RPT-GHDR-CODE
103100      MOVE EM-NAME TO WS-RPT-GHDR-NAME
103200      WRITE RPT-LINE FROM WS-RPT-GROUP-HDR
103300          AFTER ADVANCING 2 LINES
103400      MOVE SPACES TO WS-RPT-SIGNAL-LINE
103500      MOVE DS-DATE TO WS-RPT-SIG-DATE
103600      MOVE DS-SIG1-NAME TO WS-RPT-SIG-NAME
103700      MOVE DS-SIG1-CODE TO WS-RPT-SIG-CODE
103800      MOVE DS-SIG1-CONF TO WS-RPT-SIG-CONF
103900      MOVE DS-SIG1-DETAILS TO WS-RPT-SIG-DETAILS
104000      WRITE RPT-LINE FROM WS-RPT-SIGNAL-LINE
104100          AFTER ADVANCING 1 LINE
104200      MOVE DS-SIG2-NAME TO WS-RPT-SIG-NAME
104300      MOVE DS-SIG2-CODE TO WS-RPT-SIG-CODE
104400      MOVE DS-SIG2-CONF TO WS-RPT-SIG-CONF
104500      MOVE DS-SIG2-DETAILS TO WS-RPT-SIG-DETAILS
104600      WRITE RPT-LINE FROM WS-RPT-SIGNAL-LINE
104700          AFTER ADVANCING 1 LINE
104800      MOVE DS-SIG3-NAME TO WS-RPT-SIG-NAME
104900      MOVE DS-SIG3-CODE TO WS-RPT-SIG-CODE
105000      MOVE DS-SIG3-CONF TO WS-RPT-SIG-CONF
105100      MOVE DS-SIG3-DETAILS TO WS-RPT-SIG-DETAILS
105200      WRITE RPT-LINE FROM WS-RPT-SIGNAL-LINE
105300          AFTER ADVANCING 1 LINE
105400      MOVE SPACES TO WS-RPT-FINAL-LINE
105500      MOVE DS-FINAL-ACT TO WS-RPT-FIN-ACT
105600      MOVE DS-CONFIDENCE TO WS-RPT-FIN-CONF
105700      MOVE DS-SUGG-AMT TO WS-RPT-FIN-AMT
105800      MOVE DS-ADVICE TO WS-RPT-FIN-ADVICE
105900      WRITE RPT-LINE FROM WS-RPT-FINAL-LINE
106000          AFTER ADVANCING 1 LINE.
106100  H200-EXIT.
106200      EXIT.
106300*----------------------------------------------------------------*
106400  H900-PRINT-RUN-TRAILER.
106500*----------------------------------------------------------------*
106600      MOVE SPACES TO WS-RPT-TRAILER-1
106700      MOVE 'FUNDS PROCESSED . . . . .' TO WS-RPT-TR1-LABEL
106800      MOVE WS-FUNDS-PROCESSED-CT TO WS-RPT-TR1-VALUE
106900      WRITE RPT-LINE FROM WS-RPT-TRAILER-1
107000          AFTER ADVANCING 3 LINES
107100      MOVE SPACES TO WS-RPT-TRAILER-2
107200      MOVE 'BUY/SELL/HOLD COUNTS . .' TO WS-RPT-TR2-LABEL
107300      MOVE WS-BUY-CT TO WS-RPT-TR2-BUY
107400      MOVE WS-SELL-CT TO WS-RPT-TR2-SELL
107500      MOVE WS-HOLD-CT TO WS-RPT-TR2-HOLD
107600      WRITE RPT-LINE FROM WS-RPT-TRAILER-2
107700          AFTER ADVANCING 1 LINE
107800      MOVE SPACES TO WS-RPT-TRAILER-3
107900      MOVE 'TOTAL SUGGESTED AMT . . .' TO WS-RPT-TR3-LABEL
108000      MOVE WS-TOTAL-SUGG-AMT TO WS-RPT-TR3-VALUE
108100      WRITE RPT-LINE FROM WS-RPT-TRAILER-3
108200          AFTER ADVANCING 1 LINE.
108300  H900-EXIT.
108400      EXIT.
108500*----------------------------------------------------------------*
108600  Z900-CLOSE-FILES.
108700*----------------------------------------------------------------*
108800      CLOSE STRE-MASTER-FILE
108900      CLOSE STRE-PRICE-FILE
109000      CLOSE STRE-STRATEGY-FILE
109100      CLOSE STRE-REPORT-FILE.
109200  Z900-EXIT.
109300      EXIT.
